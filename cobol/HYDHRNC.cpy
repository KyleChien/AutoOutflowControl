000100*--------------------------------------------------------------------*
000200* HYDHRNC  --  HORNER-FILE Satzbild und Horner-Koeffiziententabelle  *
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 1998-06-15
000500* Letzte Version   :: A.00.02
000600*----------------------------------------------------------------*
000700* Vers.  | Datum      | von | Kommentar                          *
000800*--------|------------|-----|------------------------------------*
000900*A.00.00 | 1986-04-14 | HGR | Neuerstellung fuer AutoOutflow      *
001000*A.00.01 | 1994-11-08 | DPW | Tabellenform HYD-HORNER-TABLE ergaenzt*
001100*A.00.02 | 1998-06-15 | KSE | Jahr-2000: Satz auf JJJJ umgestellt *
001200*----------------------------------------------------------------*
001300* Sechs Saetze je Projekt, eine Zeile je Wiederkehrperiode.        *
001400* Reihenfolge im HORNER-FILE aufsteigend nach HNR-PRJ-ID, dann     *
001500* aufsteigend nach Wiederkehrperiode.                              *
001600*--------------------------------------------------------------------*
001700 01  HYD-HORNER-RECORD.
001800     05  HYD-HNR-PRJ-ID           PIC 9(04).
001900     05  HYD-HNR-RETURN-PERIOD    PIC 9(03).
002000     05  HYD-HNR-COEF-A           PIC S9(05)V9(03).
002100     05  HYD-HNR-COEF-B           PIC S9(03)V9(03).
002200     05  HYD-HNR-COEF-C           PIC S9(01)V9(03).
002300     05  FILLER                   PIC X(20).
002400
002500*--------------------------------------------------------------------*
002600* Arbeitstabelle: die 6 Horner-Saetze eines Projekts im Zugriff      *
002700* durch B150-READ-HORNER-GROUP, Uebergabe an HYDCMP0M ueber HYDIFC.  *
002800*--------------------------------------------------------------------*
002900 01  HYD-HORNER-TABLE.
003000     05  HYD-HRN-ENTRY-CNT        PIC S9(04) COMP VALUE ZERO.
003100     05  HYD-HRN-ENTRY OCCURS 6 TIMES
003200                       INDEXED BY HYD-HRN-IDX.
003300         10  HYD-HRN-RP           PIC 9(03).
003400         10  HYD-HRN-A            PIC S9(05)V9(03).
003500         10  HYD-HRN-B            PIC S9(03)V9(03).
003600         10  HYD-HRN-C            PIC S9(01)V9(03).
