000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.       HYDRPT0M.
001400 AUTHOR.           H G REYES.
001500 INSTALLATION.     WASSERWIRTSCHAFT - BATCHBETRIEB.
001600 DATE-WRITTEN.     1986-04-14.
001700 DATE-COMPILED.
001800 SECURITY.         NUR FUER INTERNEN GEBRAUCH - WASSERWIRTSCHAFT.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2004-03-11
002200* Letzte Version   :: A.00.05
002300* Kurzbeschreibung :: Aufbau der Reportzeilen (Projekt- und
002400*                      Endsummenabschnitt) im HIF-RPT-LINE-Puffer.
002500*
002600*----------------------------------------------------------------*
002700* Vers.  | Datum      | von | Kommentar                          *
002800*--------|------------|-----|------------------------------------*
002900*A.00.00 | 1986-04-14 | HGR | Neuerstellung                      *
003000*A.00.01 | 1991-02-27 | DPW | Ganglinien-Tabellen auf 300 erhoeht  *
003100*A.00.02 | 1998-06-15 | KSE | Jahr-2000: Laufdatum ungeaendert    *
003200*        |            |     | uebernommen (HIF-RUN-DATE bereits   *
003300*        |            |     | 10-stellig, keine Anpassung noetig) *
003400*A.00.03 | 2001-05-30 | LMT | Spitzenwert-Markierung PEAK-MARK    *
003500*A.00.04 | 2003-10-02 | LMT | Aufruf ohne Datei-Parameter, nur    *
003600*        |            |     | noch ueber HYD-INTERFACE (B141 im   *
003700*        |            |     | Treiber schreibt jetzt die Zeilen)  *
003800*A.00.05 | 2004-03-11 | RFG | B500 Ganglinienschleife gegen        *
003900*        |            |     | Endlosschleife gesichert             *
004000*        |            |     | (W-B501-SAFE-CNT)                    *
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Wird von HYDDRV0M je Projekt (HIF-RPT-PROJECT-SECTION) und einmal
004600* am Batchende (HIF-RPT-CONTROL-SECTION) ueber HYD-INTERFACE geru-
004700* fen.  Baut die Druckzeilen nach den Bildern aus HYDRPTC auf und
004800* legt sie fortlaufend in HIF-RPT-LINE ab; HIF-RPT-LINE-CNT wird
004900* vom Rufer vor dem CALL auf Null gesetzt.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     C01 IS TOP-OF-FORM
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_!$%&/=*+".
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006800*--------------------------------------------------------------------*
006900 01          COMP-FELDER.
007000     05      C4-RI               PIC S9(04) COMP.
007100     05      C4-K                PIC S9(04) COMP.
007200     05      C4-STEP             PIC S9(04) COMP.
007300     05      FILLER              PIC X(02).
007400
007500*--------------------------------------------------------------------*
007600* Sicherungszaehler fuer die Ganglinienschleife (B500), damit ein
007700* beschaedigtes HIF-OUT-CNT nicht zur Endlosschleife fuehrt
007800* (siehe A.00.05).
007900*--------------------------------------------------------------------*
008000 77          W-B501-SAFE-CNT     PIC S9(04) COMP VALUE ZERO.
008100
008200*--------------------------------------------------------------------*
008300* Felder mit konstantem Inhalt: Praefix K
008400*--------------------------------------------------------------------*
008500 01          KONSTANTE-FELDER.
008600     05      K-MODUL             PIC X(08) VALUE "HYDRPT0M".
008700     05      K-PEAK-TXT          PIC X(10) VALUE "<<< PEAK".
008800     05      K-RP-CNT            PIC S9(04) COMP VALUE 6.
008900     05      K-DUR-CNT           PIC S9(04) COMP VALUE 8.
009000     05      K-MAX-OUT-CNT       PIC S9(04) COMP VALUE 600.
009100     05      FILLER              PIC X(02).
009200
009300*--------------------------------------------------------------------*
009400* Arbeitszeile fuer den Aufbau, bevor sie im Puffer abgelegt wird.
009500*--------------------------------------------------------------------*
009600 01          W-RPT-LINE          PIC X(132).
009700
009800 COPY HYDRPTC.
009900 COPY HYDTBLC.
010000 LINKAGE SECTION.
010100 COPY HYDIFC.
010200
010300 PROCEDURE DIVISION USING HYD-INTERFACE.
010400
010500******************************************************************
010600* Steuerungs-Section
010700******************************************************************
010800 A100-STEUERUNG SECTION.
010900 A100-00.
011000     IF  HIF-RPT-PROJECT-SECTION
011100         PERFORM B200-PROJECT-HEADER
011200         PERFORM B300-INTENSITY-LINES
011300         PERFORM B310-ACCUM-LINES
011400         PERFORM B400-PARAMETER-LINE
011500         PERFORM B500-HYDROGRAPH-LINES
011600     ELSE
011700         PERFORM B900-CONTROL-TOTALS
011800     END-IF
011900
012000     EXIT PROGRAM
012100     .
012200 A100-99.
012300     EXIT.
012400
012500******************************************************************
012600* Projekt-Kopf: Projekt-Id/-Name, Laufdatum, Zwischenzeile.
012700******************************************************************
012800 B200-PROJECT-HEADER SECTION.
012900 B200-00.
013000     MOVE HIF-PRJ-ID     TO RHD1-PRJ-ID
013100     MOVE HIF-PRJ-NAME   TO RHD1-PRJ-NAME
013200     MOVE HIF-RUN-DATE   TO RHD1-RUN-DATE
013300     MOVE HYD-RPT-HEADER-1 TO W-RPT-LINE
013400     PERFORM B990-APPEND-LINE
013500
013600     MOVE HYD-RPT-HEADER-2 TO W-RPT-LINE
013700     PERFORM B990-APPEND-LINE
013800
013900     MOVE HYD-RPT-BLANK-LINE TO W-RPT-LINE
014000     PERFORM B990-APPEND-LINE
014100     .
014200 B200-99.
014300     EXIT.
014400
014500******************************************************************
014600* Regenintensitaetstabelle (6 WKP x 8 Dauerstufen).
014700******************************************************************
014800 B300-INTENSITY-LINES SECTION.
014900 B300-00.
015000     PERFORM B301-DUR-COLHDR-CELL
015100         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > K-DUR-CNT
015200     MOVE HYD-RPT-TABLE-COLHDR TO W-RPT-LINE
015300     PERFORM B990-APPEND-LINE
015400
015500     PERFORM B302-INTENSITY-ROW
015600         VARYING C4-RI FROM 1 BY 1 UNTIL C4-RI > K-RP-CNT
015700
015800     MOVE HYD-RPT-BLANK-LINE TO W-RPT-LINE
015900     PERFORM B990-APPEND-LINE
016000     .
016100 B300-99.
016200     EXIT.
016300
016400 B301-DUR-COLHDR-CELL SECTION.
016500 B301-00.
016600     MOVE HYD-DUR-VAL (C4-K) TO RTHD-DUR-COL (C4-K)
016700     .
016800 B301-99.
016900     EXIT.
017000
017100 B302-INTENSITY-ROW SECTION.
017200 B302-00.
017300     MOVE HYD-RP-VAL (C4-RI) TO RTL-RP
017400     PERFORM B303-INTENSITY-CELL
017500         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > K-DUR-CNT
017600     MOVE HYD-RPT-TABLE-LINE TO W-RPT-LINE
017700     PERFORM B990-APPEND-LINE
017800     .
017900 B302-99.
018000     EXIT.
018100
018200 B303-INTENSITY-CELL SECTION.
018300 B303-00.
018400     MOVE HIF-INT-VAL (C4-RI, C4-K) TO RTL-VAL (C4-K)
018500     .
018600 B303-99.
018700     EXIT.
018800
018900******************************************************************
019000* Niederschlagssummentabelle, kumuliert (6 WKP x 8 Dauerstufen).
019100******************************************************************
019200 B310-ACCUM-LINES SECTION.
019300 B310-00.
019400     MOVE HYD-RPT-ACCUM-HDR TO W-RPT-LINE
019500     PERFORM B990-APPEND-LINE
019600
019700     PERFORM B311-ACCUM-ROW
019800         VARYING C4-RI FROM 1 BY 1 UNTIL C4-RI > K-RP-CNT
019900
020000     MOVE HYD-RPT-BLANK-LINE TO W-RPT-LINE
020100     PERFORM B990-APPEND-LINE
020200     .
020300 B310-99.
020400     EXIT.
020500
020600 B311-ACCUM-ROW SECTION.
020700 B311-00.
020800     MOVE HYD-RP-VAL (C4-RI) TO RAL-RP
020900     PERFORM B312-ACCUM-CELL
021000         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > K-DUR-CNT
021100     MOVE HYD-RPT-ACCUM-LINE TO W-RPT-LINE
021200     PERFORM B990-APPEND-LINE
021300     .
021400 B311-99.
021500     EXIT.
021600
021700 B312-ACCUM-CELL SECTION.
021800 B312-00.
021900     MOVE HIF-ACC-VAL (C4-RI, C4-K) TO RAL-VAL (C4-K)
022000     .
022100 B312-99.
022200     EXIT.
022300
022400******************************************************************
022500* Kennwerte der Einheitsganglinie: TC, TP, TB, QP.
022600******************************************************************
022700 B400-PARAMETER-LINE SECTION.
022800 B400-00.
022900     MOVE HIF-TC TO RPL-TC
023000     MOVE HIF-TP TO RPL-TP
023100     MOVE HIF-TB TO RPL-TB
023200     MOVE HIF-QP TO RPL-QP
023300     MOVE HYD-RPT-PARM-LINE TO W-RPT-LINE
023400     PERFORM B990-APPEND-LINE
023500
023600     MOVE HYD-RPT-BLANK-LINE TO W-RPT-LINE
023700     PERFORM B990-APPEND-LINE
023800     .
023900 B400-99.
024000     EXIT.
024100
024200******************************************************************
024300* Abfluss-Ganglinie mit Spitzenwert-Markierung, dann Projekt-Summe.
024400******************************************************************
024500 B500-HYDROGRAPH-LINES SECTION.
024600 B500-00.
024700     MOVE HYD-RPT-HYDRO-HDR TO W-RPT-LINE
024800     PERFORM B990-APPEND-LINE
024900
025000     MOVE ZERO TO W-B501-SAFE-CNT
025100     MOVE 1    TO C4-K
025200 B500-10.
025300     IF  C4-K > HIF-OUT-CNT
025400         GO TO B500-30
025500     END-IF
025600
025700     ADD 1 TO W-B501-SAFE-CNT
025800     IF  W-B501-SAFE-CNT > K-MAX-OUT-CNT + 2
025900         DISPLAY K-MODUL " B500 SICHERUNGSABBRUCH - GANGLINIENSCHLEIFE"
026000         GO TO B500-30
026100     END-IF
026200
026300     PERFORM B501-HYDROGRAPH-ROW THRU B501-99
026400     ADD 1 TO C4-K
026500     GO TO B500-10.
026600 B500-30.
026700     MOVE HIF-PEAK-DISCHARGE TO RPT-PEAK-DISCH
026800     MOVE HIF-OUT-CNT        TO RPT-ORD-COUNT
026900     MOVE HYD-RPT-PROJECT-TOTAL TO W-RPT-LINE
027000     PERFORM B990-APPEND-LINE
027100
027200     MOVE HYD-RPT-BLANK-LINE TO W-RPT-LINE
027300     PERFORM B990-APPEND-LINE
027400     .
027500 B500-99.
027600     EXIT.
027700
027800 B501-HYDROGRAPH-ROW SECTION.
027900 B501-00.
028000     COMPUTE C4-STEP = C4-K - 1
028100     MOVE C4-STEP TO RHL-STEP
028200     COMPUTE RHL-TIME = C4-STEP * HIF-PRJ-UNIT-DUR
028300     MOVE HIF-OUTFLOW (C4-K) TO RHL-DISCH
028400
028500     IF  C4-STEP = HIF-PEAK-STEP
028600         MOVE K-PEAK-TXT TO RHL-PEAK-MARK
028700     ELSE
028800         MOVE SPACES     TO RHL-PEAK-MARK
028900     END-IF
029000
029100     MOVE HYD-RPT-HYDRO-LINE TO W-RPT-LINE
029200     PERFORM B990-APPEND-LINE
029300     .
029400 B501-99.
029500     EXIT.
029600
029700******************************************************************
029800* Endsummen-Abschnitt am Batchende (ein Aufruf, ein Zeilenblock).
029900******************************************************************
030000 B900-CONTROL-TOTALS SECTION.
030100 B900-00.
030200     MOVE HYD-RPT-BLANK-LINE TO W-RPT-LINE
030300     PERFORM B990-APPEND-LINE
030400
030500     MOVE HYD-RPT-CONTROL-TOTALS TO W-RPT-LINE
030600     PERFORM B990-APPEND-LINE
030700
030800     MOVE "PROJEKTE GELESEN"        TO RCT-LABEL
030900     MOVE HIF-CTL-PRJ-READ          TO RCT-COUNT
031000     MOVE HYD-RPT-CTL-LINE          TO W-RPT-LINE
031100     PERFORM B990-APPEND-LINE
031200
031300     MOVE "PROJEKTE VERARBEITET"    TO RCT-LABEL
031400     MOVE HIF-CTL-PRJ-DONE          TO RCT-COUNT
031500     MOVE HYD-RPT-CTL-LINE          TO W-RPT-LINE
031600     PERFORM B990-APPEND-LINE
031700
031800     MOVE "PROJEKTE ZURUECKGEWIESEN" TO RCT-LABEL
031900     MOVE HIF-CTL-PRJ-REJECTED       TO RCT-COUNT
032000     MOVE HYD-RPT-CTL-LINE           TO W-RPT-LINE
032100     PERFORM B990-APPEND-LINE
032200
032300     MOVE "ERGEBNISSAETZE GESCHRIEBEN" TO RCT-LABEL
032400     MOVE HIF-CTL-RESULT-CNT           TO RCT-COUNT
032500     MOVE HYD-RPT-CTL-LINE             TO W-RPT-LINE
032600     PERFORM B990-APPEND-LINE
032700     .
032800 B900-99.
032900     EXIT.
033000
033100******************************************************************
033200* Arbeitszeile im Puffer HIF-RPT-LINE ablegen und Zaehler erhoehen.
033300******************************************************************
033400 B990-APPEND-LINE SECTION.
033500 B990-00.
033600     ADD  1 TO HIF-RPT-LINE-CNT
033700     SET  HIF-RPT-IDX TO HIF-RPT-LINE-CNT
033800     MOVE W-RPT-LINE TO HIF-RPT-LINE (HIF-RPT-IDX)
033900     .
034000 B990-99.
034100     EXIT.
