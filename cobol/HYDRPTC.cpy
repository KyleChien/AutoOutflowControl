000100*--------------------------------------------------------------------*
000200* HYDRPTC  --  Druckzeilenbilder REPORT-FILE (132 Spalten)           *
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 2004-03-11
000500* Letzte Version   :: A.00.03
000600*----------------------------------------------------------------*
000700* Vers.  | Datum      | von | Kommentar                          *
000800*--------|------------|-----|------------------------------------*
000900*A.00.00 | 1986-04-14 | HGR | Neuerstellung fuer AutoOutflow      *
001000*A.00.01 | 1998-06-15 | KSE | Jahr-2000: Laufdatum-Feld auf 10    *
001100*         |            |     | Stellen (JJJJ-MM-TT) umgestellt    *
001200*A.00.02 | 2001-05-30 | LMT | Spitzenwert-Markierung PEAK-MARK    *
001300*A.00.03 | 2004-03-11 | RFG | RTL-VAL/RAL-VAL erweitert (WKP 100) *
001400*----------------------------------------------------------------*
001500 01  HYD-RPT-BLANK-LINE           PIC X(132) VALUE SPACES.
001600
001700 01  HYD-RPT-HEADER-1.
001800     05  FILLER               PIC X(01) VALUE SPACE.
001900     05  FILLER               PIC X(20) VALUE "AUTOOUTFLOWCONTROL -".
002000     05  FILLER               PIC X(01) VALUE SPACE.
002100     05  RHD1-PRJ-ID          PIC 9(04).
002200     05  FILLER               PIC X(02) VALUE SPACES.
002300     05  RHD1-PRJ-NAME        PIC X(20).
002400     05  FILLER               PIC X(05) VALUE SPACES.
002500     05  FILLER               PIC X(11) VALUE "LAUFDATUM: ".
002600     05  RHD1-RUN-DATE        PIC X(10).
002700     05  FILLER               PIC X(48) VALUE SPACES.
002800
002900 01  HYD-RPT-HEADER-2.
003000     05  FILLER               PIC X(01) VALUE SPACE.
003100     05  FILLER               PIC X(28)
003200                    VALUE "REGENINTENSITAET (MM/MIN)".
003300     05  FILLER               PIC X(103) VALUE SPACES.
003400
003500 01  HYD-RPT-TABLE-COLHDR.
003600     05  FILLER               PIC X(13) VALUE "RP  DAUER-MIN".
003700     05  RTHD-DUR-COL OCCURS 8 TIMES PIC ZZZ9.
003800     05  FILLER               PIC X(87) VALUE SPACES.
003900
004000 01  HYD-RPT-TABLE-LINE.
004100     05  RTL-RP               PIC ZZ9.
004200     05  FILLER               PIC X(02) VALUE SPACES.
004300     05  RTL-VAL OCCURS 8 TIMES PIC ZZ9.9999.
004400     05  FILLER               PIC X(42) VALUE SPACES.
004500
004600 01  HYD-RPT-ACCUM-HDR.
004700     05  FILLER               PIC X(01) VALUE SPACE.
004800     05  FILLER               PIC X(38)
004900              VALUE "NIEDERSCHLAGSSUMME (MM), KUMULIERT".
005000     05  FILLER               PIC X(93) VALUE SPACES.
005100
005200 01  HYD-RPT-ACCUM-LINE.
005300     05  RAL-RP               PIC ZZ9.
005400     05  FILLER               PIC X(02) VALUE SPACES.
005500     05  RAL-VAL OCCURS 8 TIMES PIC ZZZZ9.99.
005600     05  FILLER               PIC X(20) VALUE SPACES.
005700
005800 01  HYD-RPT-PARM-LINE.
005900     05  FILLER               PIC X(01) VALUE SPACE.
006000     05  FILLER               PIC X(05) VALUE "TC = ".
006100     05  RPL-TC               PIC ZZ9.9999.
006200     05  FILLER               PIC X(03) VALUE SPACES.
006300     05  FILLER               PIC X(05) VALUE "TP = ".
006400     05  RPL-TP               PIC ZZ9.9999.
006500     05  FILLER               PIC X(03) VALUE SPACES.
006600     05  FILLER               PIC X(05) VALUE "TB = ".
006700     05  RPL-TB               PIC ZZ9.9999.
006800     05  FILLER               PIC X(03) VALUE SPACES.
006900     05  FILLER               PIC X(05) VALUE "QP = ".
007000     05  RPL-QP               PIC ZZZZ9.9999.
007100     05  FILLER               PIC X(78) VALUE SPACES.
007200
007300 01  HYD-RPT-HYDRO-HDR.
007400     05  FILLER               PIC X(01) VALUE SPACE.
007500     05  FILLER               PIC X(09) VALUE "SCHRITT".
007600     05  FILLER               PIC X(10) VALUE "ZEIT(H)".
007700     05  FILLER               PIC X(14) VALUE "ABFLUSS(M3/S)".
007800     05  FILLER               PIC X(98) VALUE SPACES.
007900
008000 01  HYD-RPT-HYDRO-LINE.
008100     05  RHL-STEP             PIC ZZZ9.
008200     05  FILLER               PIC X(05) VALUE SPACES.
008300     05  RHL-TIME             PIC ZZZ9.99.
008400     05  FILLER               PIC X(05) VALUE SPACES.
008500     05  RHL-DISCH            PIC ZZZZZ9.9999.
008600     05  FILLER               PIC X(02) VALUE SPACES.
008700     05  RHL-PEAK-MARK        PIC X(10) VALUE SPACES.
008800     05  FILLER               PIC X(87) VALUE SPACES.
008900
009000 01  HYD-RPT-PROJECT-TOTAL.
009100     05  FILLER               PIC X(01) VALUE SPACE.
009200     05  FILLER               PIC X(20) VALUE "SPITZENABFLUSS   = ".
009300     05  RPT-PEAK-DISCH       PIC ZZZZZ9.9999.
009400     05  FILLER               PIC X(03) VALUE SPACES.
009500     05  FILLER               PIC X(20) VALUE "ANZAHL ORDINATEN = ".
009600     05  RPT-ORD-COUNT        PIC ZZZ9.
009700     05  FILLER               PIC X(66) VALUE SPACES.
009800
009900 01  HYD-RPT-CONTROL-TOTALS.
010000     05  FILLER               PIC X(01) VALUE SPACE.
010100     05  FILLER               PIC X(30) VALUE ALL "-".
010200     05  FILLER               PIC X(101) VALUE SPACES.
010300 01  HYD-RPT-CTL-LINE.
010400     05  FILLER               PIC X(01) VALUE SPACE.
010500     05  RCT-LABEL            PIC X(30).
010600     05  RCT-COUNT            PIC ZZZ,ZZ9.
010700     05  FILLER               PIC X(93) VALUE SPACES.
