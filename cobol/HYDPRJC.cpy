000100*--------------------------------------------------------------------*
000200* HYDPRJC  --  PROJECT-FILE Satzbild (Watershed-Projektstammsatz)    *
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 1999-01-11
000500* Letzte Version   :: A.00.03
000600*----------------------------------------------------------------*
000700* Vers.  | Datum      | von | Kommentar                          *
000800*--------|------------|-----|------------------------------------*
000900*A.00.00 | 1986-04-14 | HGR | Neuerstellung fuer AutoOutflow      *
001000*A.00.01 | 1991-02-27 | DPW | PRJ-UNIT-RAINFALL Default 10,00 mm  *
001100*A.00.02 | 1998-06-15 | KSE | Jahr-2000: Satz auf JJJJ umgestellt *
001200*A.00.03 | 1999-01-11 | KSE | Jahr-2000-Test bestanden, Freigabe  *
001300*----------------------------------------------------------------*
001400* Ein Satz je Wassereinzugsgebiet-Projekt.  Reihenfolge im         *
001500* PROJECT-FILE aufsteigend nach PRJ-ID.                            *
001600*--------------------------------------------------------------------*
001700 01  HYD-PROJECT-RECORD.
001800     05  HYD-PRJ-ID              PIC 9(04).
001900     05  HYD-PRJ-NAME             PIC X(20).
002000     05  HYD-PRJ-TC-METHOD        PIC X(01).
002100         88  HYD-TC-COMPUTED               VALUE "C".
002200         88  HYD-TC-DIRECT-ENTRY           VALUE "D".
002300     05  HYD-PRJ-LENGTH           PIC S9(06)V9(02).
002400     05  HYD-PRJ-ELEV-DIFF        PIC S9(05)V9(02).
002500     05  HYD-PRJ-MANNING-N        PIC S9(01)V9(04).
002600     05  HYD-PRJ-HYD-RADIUS       PIC S9(03)V9(04).
002700     05  HYD-PRJ-TC-DIRECT        PIC S9(03)V9(04).
002800     05  HYD-PRJ-AREA             PIC S9(05)V9(03).
002900     05  HYD-PRJ-CURVE-NUMBER     PIC 9(03).
003000     05  HYD-PRJ-UNIT-DURATION    PIC S9(02)V9(02).
003100     05  HYD-PRJ-UNIT-RAINFALL    PIC S9(03)V9(02).
003200     05  HYD-PRJ-REC-STATUS       PIC X(01) VALUE SPACE.
003300         88  HYD-PRJ-REC-OK                 VALUE SPACE.
003400         88  HYD-PRJ-REC-REJECTED           VALUE "R".
003500     05  FILLER                   PIC X(29).
