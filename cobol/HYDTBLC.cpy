000100*--------------------------------------------------------------------*
000200* HYDTBLC  --  feste Referenztabellen fuer AutoOutflow-Berechnung    *
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 1994-11-08
000500* Letzte Version   :: A.00.01
000600*----------------------------------------------------------------*
000700* Vers.  | Datum      | von | Kommentar                          *
000800*--------|------------|-----|------------------------------------*
000900*A.00.00 | 1986-04-14 | HGR | Neuerstellung fuer AutoOutflow      *
001000*A.00.01 | 1994-11-08 | DPW | SCS-33-Punkte-Tabelle nachgetragen  *
001100*----------------------------------------------------------------*
001200* Wiederkehrperioden- und Dauerstufen-Achsen der Intensitaets- und *
001300* Niederschlagssummentabelle (fix, 6 x 8 Matrix).                 *
001400*--------------------------------------------------------------------*
001500 01  HYD-AXIS-TABLES.
001600     05  HYD-RP-AXIS.
001700         10  FILLER                PIC 9(03) VALUE 002.
001800         10  FILLER                PIC 9(03) VALUE 005.
001900         10  FILLER                PIC 9(03) VALUE 010.
002000         10  FILLER                PIC 9(03) VALUE 025.
002100         10  FILLER                PIC 9(03) VALUE 050.
002200         10  FILLER                PIC 9(03) VALUE 100.
002300     05  HYD-RP-AXIS-R REDEFINES HYD-RP-AXIS.
002400         10  HYD-RP-VAL OCCURS 6 TIMES PIC 9(03).
002500     05  HYD-DUR-AXIS.
002600         10  FILLER                PIC 9(04) VALUE 0005.
002700         10  FILLER                PIC 9(04) VALUE 0010.
002800         10  FILLER                PIC 9(04) VALUE 0030.
002900         10  FILLER                PIC 9(04) VALUE 0060.
003000         10  FILLER                PIC 9(04) VALUE 0120.
003100         10  FILLER                PIC 9(04) VALUE 0180.
003200         10  FILLER                PIC 9(04) VALUE 0360.
003300         10  FILLER                PIC 9(04) VALUE 1440.
003400     05  HYD-DUR-AXIS-R REDEFINES HYD-DUR-AXIS.
003500         10  HYD-DUR-VAL OCCURS 8 TIMES PIC 9(04).
003600
003700*--------------------------------------------------------------------*
003800* Default-Horner-Koeffizienten (Referenzwerte, siehe Vorgabeblatt   *
003900* AutoOutflow Anhang C).  Zugriff exaktes RP, sonst naechst-        *
004000* kleineres, sonst kleinster Tabelleneintrag (B120-DEFAULT-HORNER). *
004100*--------------------------------------------------------------------*
004200 01  HYD-DEFAULT-HORNER-VALUES.
004300     05  FILLER.
004400         10  FILLER            PIC 9(03) VALUE 002.
004500         10  FILLER            PIC S9(05)V9(03)
004600                               VALUE +1666.842.
004700         10  FILLER            PIC S9(03)V9(03)
004800                               VALUE +023.246.
004900         10  FILLER            PIC S9(01)V9(03)
005000                               VALUE +0.731.
005100     05  FILLER.
005200         10  FILLER            PIC 9(03) VALUE 005.
005300         10  FILLER            PIC S9(05)V9(03)
005400                               VALUE +1914.351.
005500         10  FILLER            PIC S9(03)V9(03)
005600                               VALUE +034.037.
005700         10  FILLER            PIC S9(01)V9(03)
005800                               VALUE +0.694.
005900     05  FILLER.
006000         10  FILLER            PIC 9(03) VALUE 010.
006100         10  FILLER            PIC S9(05)V9(03)
006200                               VALUE +2052.866.
006300         10  FILLER            PIC S9(03)V9(03)
006400                               VALUE +040.099.
006500         10  FILLER            PIC S9(01)V9(03)
006600                               VALUE +0.690.
006700     05  FILLER.
006800         10  FILLER            PIC 9(03) VALUE 025.
006900         10  FILLER            PIC S9(05)V9(03)
007000                               VALUE +2184.709.
007100         10  FILLER            PIC S9(03)V9(03)
007200                               VALUE +044.840.
007300         10  FILLER            PIC S9(01)V9(03)
007400                               VALUE +0.693.
007500     05  FILLER.
007600         10  FILLER            PIC 9(03) VALUE 050.
007700         10  FILLER            PIC S9(05)V9(03)
007800                               VALUE +2228.156.
007900         10  FILLER            PIC S9(03)V9(03)
008000                               VALUE +045.631.
008100         10  FILLER            PIC S9(01)V9(03)
008200                               VALUE +0.694.
008300     05  FILLER.
008400         10  FILLER            PIC 9(03) VALUE 100.
008500         10  FILLER            PIC S9(05)V9(03)
008600                               VALUE +2232.124.
008700         10  FILLER            PIC S9(03)V9(03)
008800                               VALUE +044.432.
008900         10  FILLER            PIC S9(01)V9(03)
009000                               VALUE +0.694.
009100 01  HYD-DEFAULT-HORNER-TABLE REDEFINES
009200                          HYD-DEFAULT-HORNER-VALUES.
009300     05  HYD-DFH-ENTRY OCCURS 6 TIMES INDEXED BY HYD-DFH-IDX.
009400         10  HYD-DFH-RP           PIC 9(03).
009500         10  HYD-DFH-A            PIC S9(05)V9(03).
009600         10  HYD-DFH-B            PIC S9(03)V9(03).
009700         10  HYD-DFH-C            PIC S9(01)V9(03).
009800
009900*--------------------------------------------------------------------*
010000* SCS dimensionslose Einheitsganglinie, 33 Stuetzstellen             *
010100* (T/Tp-Verhaeltnis, Q/Qp-Verhaeltnis) -- B600-UNIT-HYDROGRAPH.      *
010200*--------------------------------------------------------------------*
010300 01  HYD-SCS-DLESS-VALUES.
010400     05  FILLER.
010500         10  FILLER            PIC S9(01)V9(02) VALUE +0.00.
010600         10  FILLER            PIC S9(01)V9(03) VALUE +0.000.
010700     05  FILLER.
010800         10  FILLER            PIC S9(01)V9(02) VALUE +0.10.
010900         10  FILLER            PIC S9(01)V9(03) VALUE +0.030.
011000     05  FILLER.
011100         10  FILLER            PIC S9(01)V9(02) VALUE +0.20.
011200         10  FILLER            PIC S9(01)V9(03) VALUE +0.100.
011300     05  FILLER.
011400         10  FILLER            PIC S9(01)V9(02) VALUE +0.30.
011500         10  FILLER            PIC S9(01)V9(03) VALUE +0.190.
011600     05  FILLER.
011700         10  FILLER            PIC S9(01)V9(02) VALUE +0.40.
011800         10  FILLER            PIC S9(01)V9(03) VALUE +0.310.
011900     05  FILLER.
012000         10  FILLER            PIC S9(01)V9(02) VALUE +0.50.
012100         10  FILLER            PIC S9(01)V9(03) VALUE +0.470.
012200     05  FILLER.
012300         10  FILLER            PIC S9(01)V9(02) VALUE +0.60.
012400         10  FILLER            PIC S9(01)V9(03) VALUE +0.660.
012500     05  FILLER.
012600         10  FILLER            PIC S9(01)V9(02) VALUE +0.70.
012700         10  FILLER            PIC S9(01)V9(03) VALUE +0.820.
012800     05  FILLER.
012900         10  FILLER            PIC S9(01)V9(02) VALUE +0.80.
013000         10  FILLER            PIC S9(01)V9(03) VALUE +0.930.
013100     05  FILLER.
013200         10  FILLER            PIC S9(01)V9(02) VALUE +0.90.
013300         10  FILLER            PIC S9(01)V9(03) VALUE +0.990.
013400     05  FILLER.
013500         10  FILLER            PIC S9(01)V9(02) VALUE +1.00.
013600         10  FILLER            PIC S9(01)V9(03) VALUE +1.000.
013700     05  FILLER.
013800         10  FILLER            PIC S9(01)V9(02) VALUE +1.10.
013900         10  FILLER            PIC S9(01)V9(03) VALUE +0.990.
014000     05  FILLER.
014100         10  FILLER            PIC S9(01)V9(02) VALUE +1.20.
014200         10  FILLER            PIC S9(01)V9(03) VALUE +0.930.
014300     05  FILLER.
014400         10  FILLER            PIC S9(01)V9(02) VALUE +1.30.
014500         10  FILLER            PIC S9(01)V9(03) VALUE +0.860.
014600     05  FILLER.
014700         10  FILLER            PIC S9(01)V9(02) VALUE +1.40.
014800         10  FILLER            PIC S9(01)V9(03) VALUE +0.780.
014900     05  FILLER.
015000         10  FILLER            PIC S9(01)V9(02) VALUE +1.50.
015100         10  FILLER            PIC S9(01)V9(03) VALUE +0.680.
015200     05  FILLER.
015300         10  FILLER            PIC S9(01)V9(02) VALUE +1.60.
015400         10  FILLER            PIC S9(01)V9(03) VALUE +0.560.
015500     05  FILLER.
015600         10  FILLER            PIC S9(01)V9(02) VALUE +1.70.
015700         10  FILLER            PIC S9(01)V9(03) VALUE +0.460.
015800     05  FILLER.
015900         10  FILLER            PIC S9(01)V9(02) VALUE +1.80.
016000         10  FILLER            PIC S9(01)V9(03) VALUE +0.390.
016100     05  FILLER.
016200         10  FILLER            PIC S9(01)V9(02) VALUE +1.90.
016300         10  FILLER            PIC S9(01)V9(03) VALUE +0.330.
016400     05  FILLER.
016500         10  FILLER            PIC S9(01)V9(02) VALUE +2.00.
016600         10  FILLER            PIC S9(01)V9(03) VALUE +0.280.
016700     05  FILLER.
016800         10  FILLER            PIC S9(01)V9(02) VALUE +2.20.
016900         10  FILLER            PIC S9(01)V9(03) VALUE +0.207.
017000     05  FILLER.
017100         10  FILLER            PIC S9(01)V9(02) VALUE +2.40.
017200         10  FILLER            PIC S9(01)V9(03) VALUE +0.147.
017300     05  FILLER.
017400         10  FILLER            PIC S9(01)V9(02) VALUE +2.60.
017500         10  FILLER            PIC S9(01)V9(03) VALUE +0.107.
017600     05  FILLER.
017700         10  FILLER            PIC S9(01)V9(02) VALUE +2.80.
017800         10  FILLER            PIC S9(01)V9(03) VALUE +0.077.
017900     05  FILLER.
018000         10  FILLER            PIC S9(01)V9(02) VALUE +3.00.
018100         10  FILLER            PIC S9(01)V9(03) VALUE +0.055.
018200     05  FILLER.
018300         10  FILLER            PIC S9(01)V9(02) VALUE +3.20.
018400         10  FILLER            PIC S9(01)V9(03) VALUE +0.040.
018500     05  FILLER.
018600         10  FILLER            PIC S9(01)V9(02) VALUE +3.40.
018700         10  FILLER            PIC S9(01)V9(03) VALUE +0.029.
018800     05  FILLER.
018900         10  FILLER            PIC S9(01)V9(02) VALUE +3.60.
019000         10  FILLER            PIC S9(01)V9(03) VALUE +0.021.
019100     05  FILLER.
019200         10  FILLER            PIC S9(01)V9(02) VALUE +3.80.
019300         10  FILLER            PIC S9(01)V9(03) VALUE +0.015.
019400     05  FILLER.
019500         10  FILLER            PIC S9(01)V9(02) VALUE +4.00.
019600         10  FILLER            PIC S9(01)V9(03) VALUE +0.011.
019700     05  FILLER.
019800         10  FILLER            PIC S9(01)V9(02) VALUE +4.50.
019900         10  FILLER            PIC S9(01)V9(03) VALUE +0.005.
020000     05  FILLER.
020100         10  FILLER            PIC S9(01)V9(02) VALUE +5.00.
020200         10  FILLER            PIC S9(01)V9(03) VALUE +0.000.
020300 01  HYD-SCS-DLESS-TABLE REDEFINES
020400                          HYD-SCS-DLESS-VALUES.
020500     05  HYD-SCS-ENTRY OCCURS 33 TIMES INDEXED BY HYD-SCS-IDX.
020600         10  HYD-SCS-TRATIO       PIC S9(01)V9(02).
020700         10  HYD-SCS-QRATIO       PIC S9(01)V9(03).
