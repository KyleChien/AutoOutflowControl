000100*--------------------------------------------------------------------*
000200* HYDRESC  --  RESULT-FILE Satzbild (Abfluss-Ganglinien-Ordinate)    *
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 1986-04-14
000500* Letzte Version   :: A.00.00
000600*----------------------------------------------------------------*
000700* Vers.  | Datum      | von | Kommentar                          *
000800*--------|------------|-----|------------------------------------*
000900*A.00.00 | 1986-04-14 | HGR | Neuerstellung fuer AutoOutflow      *
001000*----------------------------------------------------------------*
001100* Ein Satz je Ganglinien-Zeitschritt der Abfluss-Ganglinie eines   *
001200* Projekts.  Wird von HYDDRV0M ueber B160-WRITE-RESULTS erzeugt.   *
001300*--------------------------------------------------------------------*
001400 01  HYD-RESULT-RECORD.
001500     05  HYD-RES-PRJ-ID           PIC 9(04).
001600     05  HYD-RES-STEP             PIC 9(04).
001700     05  HYD-RES-TIME-HRS         PIC S9(04)V9(02).
001800     05  HYD-RES-DISCHARGE        PIC S9(07)V9(04).
001900     05  FILLER                   PIC X(15).
