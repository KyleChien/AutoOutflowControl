000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500* Sourcesafe-Module
000600?SEARCH  =HYDCMP0
000700?SEARCH  =HYDRPT0
000800
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID.       HYDDRV0M.
001800 AUTHOR.           H G REYES.
001900 INSTALLATION.     WASSERWIRTSCHAFT - BATCHBETRIEB.
002000 DATE-WRITTEN.     1986-04-14.
002100 DATE-COMPILED.
002200 SECURITY.         NUR FUER INTERNEN GEBRAUCH - WASSERWIRTSCHAFT.
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2004-03-11
002600* Letzte Version   :: A.00.09
002700* Kurzbeschreibung :: Batchtreiber AutoOutflowControl
002800*
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers.  | Datum      | von | Kommentar                          *
003300*--------|------------|-----|------------------------------------*
003400*A.00.00 | 1986-04-14 | HGR | Neuerstellung                      *
003500*A.00.01 | 1986-09-30 | HGR | Zurueckweisung unvollstaendiger     *
003600*        |            |     | Horner-Gruppen (weniger als 6)     *
003700*A.00.02 | 1988-09-02 | HGR | Wiederkehrperiode 100 im Vorgabesatz*
003800*A.00.03 | 1991-02-27 | DPW | Endsummenzeile um Ablehnungen erw.  *
003900*A.00.04 | 1994-11-08 | DPW | Aufruf HYDRPT0M statt Inline-Druck  *
004000*A.00.05 | 1998-06-15 | KSE | Jahr-2000: ACCEPT FROM DATE + Fenster*
004100*        |            |     | Regel statt 2-stelligem Jahr        *
004200*A.00.06 | 1999-01-11 | KSE | Jahr-2000-Test bestanden, Freigabe  *
004300*A.00.07 | 2003-10-02 | LMT | HYDRPT0M liefert Zeilenpuffer statt *
004400*        |            |     | eigenem FD-Zugriff auf REPORT-FILE  *
004500*A.00.08 | 2003-10-02 | LMT | Reportaufruf getrennt fuer Projekt- *
004600*        |            |     | abschnitt und Endsummenabschnitt    *
004700*A.00.09 | 2004-03-11 | RFG | B150 Gleichlaufschleife gegen        *
004800*        |            |     | Endlosschleife gesichert (C4-HRN-    *
004900*        |            |     | LOOP-CNT), Sicherungsabbruch ergaenzt*
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400* Liest PROJECT-FILE und HORNER-FILE im Gleichlauf nach PRJ-ID,
005500* holt je Projekt die 6 Horner-Saetze, ruft HYDCMP0M fuer die
005600* neunstufige Abfluss-Ganglinien-Berechnung und HYDRPT0M fuer den
005700* Reportabschnitt auf, schreibt die Ganglinien-Ordinaten in das
005800* RESULT-FILE und fuehrt die Ablauf-Kontrollsummen.
005900*
006000* Projekte mit unvollstaendiger Horner-Gruppe (< 6 Saetze) werden
006100* mit Fehlermeldung uebersprungen und in HIF-CTL-PRJ-REJECTED
006200* gezaehlt.
006300*
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007100     C01 IS TOP-OF-FORM
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                      " .,;-_!$%&/=*+".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PROJECT-FILE  ASSIGN TO "PROJECT-FILE"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS PRJ-FILE-STATUS.
008200     SELECT HORNER-FILE   ASSIGN TO "HORNER-FILE"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS HRN-FILE-STATUS.
008500     SELECT RESULT-FILE   ASSIGN TO "RESULT-FILE"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS RES-FILE-STATUS.
008800     SELECT REPORT-FILE   ASSIGN TO "REPORT-FILE"
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS RPT-FILE-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  PROJECT-FILE
009600     LABEL RECORDS STANDARD.
009700     COPY HYDPRJC.
009800
009900 FD  HORNER-FILE
010000     LABEL RECORDS STANDARD.
010100     COPY HYDHRNC.
010200
010300 FD  RESULT-FILE
010400     LABEL RECORDS STANDARD.
010500     COPY HYDRESC.
010600
010700 FD  REPORT-FILE
010800     LABEL RECORDS STANDARD
010900     RECORD CONTAINS 132 CHARACTERS.
011000 01  REPORT-LINE                 PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300*--------------------------------------------------------------------*
011400* Sicherungszaehler fuer die Horner-Gleichlaufschleife (B150), damit
011500* eine beschaedigte HORNER-FILE-Sortierung nicht zur Endlosschleife
011600* fuehrt (siehe A.00.09).
011700*--------------------------------------------------------------------*
011800 77          C4-HRN-LOOP-CNT     PIC S9(04) COMP VALUE ZERO.
011900
012000*--------------------------------------------------------------------*
012100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012200*--------------------------------------------------------------------*
012300 01          COMP-FELDER.
012400     05      C4-I1               PIC S9(04) COMP.
012500     05      C4-PTR              PIC S9(04) COMP.
012600     05      C9-PRJ-READ         PIC S9(09) COMP VALUE ZERO.
012700     05      C9-PRJ-DONE         PIC S9(09) COMP VALUE ZERO.
012800     05      C9-PRJ-REJECTED     PIC S9(09) COMP VALUE ZERO.
012900     05      C9-RESULT-WRITTEN   PIC S9(09) COMP VALUE ZERO.
013000     05      FILLER              PIC X(02).
013100
013200*--------------------------------------------------------------------*
013300* Display-Felder: Praefix D
013400*--------------------------------------------------------------------*
013500 01          DISPLAY-FELDER.
013600     05      D-PRJ-ID            PIC 9(04).
013700     05      FILLER              PIC X(02).
013800
013900*--------------------------------------------------------------------*
014000* Felder mit konstantem Inhalt: Praefix K
014100*--------------------------------------------------------------------*
014200 01          KONSTANTE-FELDER.
014300     05      K-MODUL             PIC X(08) VALUE "HYDDRV0M".
014400     05      K-VERSION           PIC X(08) VALUE "A.00.09 ".
014500     05      K-MIN-HORNER-CNT    PIC S9(04) COMP VALUE 6.
014600     05      FILLER              PIC X(02).
014700
014800*--------------------------------------------------------------------*
014900* Conditional-Felder
015000*--------------------------------------------------------------------*
015100 01          SCHALTER.
015200     05      PRJ-FILE-STATUS     PIC X(02).
015300         88  PRJ-FILE-OK                    VALUE "00".
015400         88  PRJ-FILE-EOF                   VALUE "10".
015500     05      PRJ-FILE-STATUS-R REDEFINES PRJ-FILE-STATUS.
015600         10  PRJ-FILE-STATUS-1  PIC X.
015700         10  PRJ-FILE-STATUS-2  PIC X.
015800     05      HRN-FILE-STATUS     PIC X(02).
015900         88  HRN-FILE-OK                    VALUE "00".
016000         88  HRN-FILE-EOF                   VALUE "10".
016100     05      HRN-FILE-STATUS-R REDEFINES HRN-FILE-STATUS.
016200         10  HRN-FILE-STATUS-1  PIC X.
016300         10  HRN-FILE-STATUS-2  PIC X.
016400     05      RES-FILE-STATUS     PIC X(02).
016500         88  RES-FILE-OK                    VALUE "00".
016600     05      RPT-FILE-STATUS     PIC X(02).
016700         88  RPT-FILE-OK                    VALUE "00".
016800
016900     05      PRG-STATUS          PIC 9.
017000         88  PRG-OK                         VALUE ZERO.
017100         88  PRG-ENDE                       VALUE 1.
017200         88  PRG-ABBRUCH                    VALUE 2.
017300
017400     05      HRN-GROUP-STATUS    PIC 9.
017500         88  HRN-GROUP-COMPLETE             VALUE ZERO.
017600         88  HRN-GROUP-SHORT                VALUE 1.
017700
017800     05      HYD-HRN-AT-EOF-SW   PIC X(01) VALUE "N".
017900         88  HYD-HRN-AT-EOF                 VALUE "Y".
018000     05      FILLER              PIC X(02).
018100
018200*--------------------------------------------------------------------*
018300* weitere Arbeitsfelder
018400*--------------------------------------------------------------------*
018500 01          WORK-FELDER.
018600     05      W-CUR-PRJ-ID        PIC 9(04).
018700     05      W-RUN-DATE-YYMMDD   PIC 9(06).
018800     05      W-RUN-DATE-R REDEFINES W-RUN-DATE-YYMMDD.
018900         10  W-RUN-YY            PIC 9(02).
019000         10  W-RUN-MM            PIC 9(02).
019100         10  W-RUN-DD            PIC 9(02).
019200     05      W-RUN-CCYY          PIC 9(04).
019300     05      W-RUN-DATE          PIC X(10).
019400     05      FILLER              PIC X(02).
019500
019600*--------------------------------------------------------------------*
019700* Puffer fuer den letzten (vorausgelesenen) Horner-Satz, der noch    *
019800* nicht zur aktuellen Projektgruppe gehoert (Gleichlaufverfahren).   *
019900*--------------------------------------------------------------------*
020000 01          HYD-HRN-LOOKAHEAD.
020100     05      HYD-HRN-LOOKAHEAD-PRJ-ID  PIC 9(04).
020200     05      HYD-HRN-LOOKAHEAD-RP      PIC 9(03).
020300     05      HYD-HRN-LOOKAHEAD-A       PIC S9(05)V9(03).
020400     05      HYD-HRN-LOOKAHEAD-B       PIC S9(03)V9(03).
020500     05      HYD-HRN-LOOKAHEAD-C       PIC S9(01)V9(03).
020600     05      FILLER                    PIC X(20).
020700
020800 COPY HYDTBLC.
020900 COPY HYDIFC.
021000
021100 PROCEDURE DIVISION.
021200
021300******************************************************************
021400* Steuerungs-Section
021500******************************************************************
021600 A100-STEUERUNG SECTION.
021700 A100-00.
021800     IF  SHOW-VERSION
021900         DISPLAY K-MODUL " VERSION " K-VERSION
022000         STOP RUN
022100     END-IF
022200
022300     PERFORM B000-VORLAUF
022400
022500     IF  PRG-ABBRUCH
022600         CONTINUE
022700     ELSE
022800         PERFORM B100-VERARBEITUNG
022900     END-IF
023000
023100     PERFORM B090-ENDE
023200     STOP RUN
023300     .
023400 A100-99.
023500     EXIT.
023600
023700******************************************************************
023800* Vorlauf: Dateien oeffnen, Zaehler und Umschalter initialisieren
023900******************************************************************
024000 B000-VORLAUF SECTION.
024100 B000-00.
024200     PERFORM C000-INIT
024300
024400     OPEN INPUT  PROJECT-FILE
024500     IF  NOT PRJ-FILE-OK
024600         DISPLAY K-MODUL " OPEN PROJECT-FILE FEHLER: " PRJ-FILE-STATUS
024700         SET PRG-ABBRUCH TO TRUE
024800     END-IF
024900
025000     OPEN INPUT  HORNER-FILE
025100     IF  NOT HRN-FILE-OK
025200         DISPLAY K-MODUL " OPEN HORNER-FILE FEHLER: " HRN-FILE-STATUS
025300         SET PRG-ABBRUCH TO TRUE
025400     END-IF
025500
025600     OPEN OUTPUT RESULT-FILE
025700     OPEN OUTPUT REPORT-FILE
025800
025900     IF  NOT PRG-ABBRUCH
026000         PERFORM B155-READ-NEXT-HORNER
026100     END-IF
026200     .
026300 B000-99.
026400     EXIT.
026500
026600******************************************************************
026700* Nachlauf: Endsummen drucken, Dateien schliessen
026800******************************************************************
026900 B090-ENDE SECTION.
027000 B090-00.
027100     PERFORM B900-PRINT-CONTROL-TOTALS
027200
027300     IF  PRJ-FILE-OK OR PRJ-FILE-EOF
027400         CLOSE PROJECT-FILE
027500     END-IF
027600     IF  HRN-FILE-OK OR HRN-FILE-EOF
027700         CLOSE HORNER-FILE
027800     END-IF
027900     CLOSE RESULT-FILE
028000     CLOSE REPORT-FILE
028100     .
028200 B090-99.
028300     EXIT.
028400
028500******************************************************************
028600* Hauptschleife ueber die PROJECT-FILE-Saetze
028700******************************************************************
028800 B100-VERARBEITUNG SECTION.
028900 B100-00.
029000     PERFORM B110-READ-PROJECT
029100     PERFORM B120-PROCESS-ONE-PROJECT
029200         UNTIL PRG-ENDE
029300     .
029400 B100-99.
029500     EXIT.
029600
029700******************************************************************
029800* Einen PROJECT-RECORD lesen, Ende der Datei abfangen
029900******************************************************************
030000 B110-READ-PROJECT SECTION.
030100 B110-00.
030200     READ PROJECT-FILE
030300         AT END
030400             SET PRG-ENDE TO TRUE
030500         NOT AT END
030600             ADD 1 TO C9-PRJ-READ
030700             MOVE HYD-PRJ-ID TO W-CUR-PRJ-ID
030800     END-READ
030900     .
031000 B110-99.
031100     EXIT.
031200
031300******************************************************************
031400* Ein Projekt verarbeiten: Horner-Gruppe holen, Rechnung anstossen,
031500* Ergebnisse schreiben, Report drucken, naechsten Satz lesen.
031600******************************************************************
031700 B120-PROCESS-ONE-PROJECT SECTION.
031800 B120-00.
031900     PERFORM B150-READ-HORNER-GROUP
032000
032100     IF  HRN-GROUP-SHORT
032200         ADD 1 TO C9-PRJ-REJECTED
032300         MOVE W-CUR-PRJ-ID TO D-PRJ-ID
032400         DISPLAY K-MODUL " PROJEKT " D-PRJ-ID
032500             " ABGELEHNT - HORNER-GRUPPE UNVOLLSTAENDIG"
032600     ELSE
032700         PERFORM B130-CALL-COMPUTE
032800         IF  HIF-RC-OK
032900             PERFORM B160-WRITE-RESULTS
033000             PERFORM B140-CALL-REPORT
033100             ADD 1 TO C9-PRJ-DONE
033200         ELSE
033300             ADD 1 TO C9-PRJ-REJECTED
033400         END-IF
033500     END-IF
033600
033700     PERFORM B110-READ-PROJECT
033800     .
033900 B120-99.
034000     EXIT.
034100
034200******************************************************************
034300* HYDCMP0M aufrufen - fuellt HYD-INTERFACE mit allen 9 Rechenschritten
034400******************************************************************
034500 B130-CALL-COMPUTE SECTION.
034600 B130-00.
034700     MOVE ZERO                  TO HIF-RC
034800     MOVE HYD-PRJ-ID             TO HIF-PRJ-ID
034900     MOVE W-RUN-DATE             TO HIF-RUN-DATE
035000     MOVE HYD-PRJ-NAME           TO HIF-PRJ-NAME
035100     MOVE HYD-PRJ-TC-METHOD      TO HIF-PRJ-TC-METHOD
035200     MOVE HYD-PRJ-LENGTH         TO HIF-PRJ-LENGTH
035300     MOVE HYD-PRJ-ELEV-DIFF      TO HIF-PRJ-ELEV-DIFF
035400     MOVE HYD-PRJ-MANNING-N      TO HIF-PRJ-MANNING-N
035500     MOVE HYD-PRJ-HYD-RADIUS     TO HIF-PRJ-HYD-RADIUS
035600     MOVE HYD-PRJ-TC-DIRECT      TO HIF-PRJ-TC-DIRECT
035700     MOVE HYD-PRJ-AREA           TO HIF-PRJ-AREA
035800     MOVE HYD-PRJ-CURVE-NUMBER   TO HIF-PRJ-CURVE-NUMBER
035900     MOVE HYD-PRJ-UNIT-DURATION  TO HIF-PRJ-UNIT-DUR
036000     MOVE HYD-PRJ-UNIT-RAINFALL  TO HIF-PRJ-UNIT-RAIN
036100     MOVE HYD-HORNER-TABLE       TO HIF-HORNER-TABLE
036200
036300     CALL "HYDCMP0M" USING HYD-INTERFACE
036400
036500     IF  HIF-RC-ABEND
036600         MOVE HIF-PRJ-ID TO D-PRJ-ID
036700         DISPLAY K-MODUL " HYDCMP0M ABBRUCH FUER PROJEKT " D-PRJ-ID
036800         SET PRG-ABBRUCH TO TRUE
036900     END-IF
037000     .
037100 B130-99.
037200     EXIT.
037300
037400******************************************************************
037500* HYDRPT0M aufrufen - Reportabschnitt des Projekts formatieren und
037600* den zurueckgelieferten Zeilenpuffer auf das REPORT-FILE schreiben.
037700******************************************************************
037800 B140-CALL-REPORT SECTION.
037900 B140-00.
038000     SET  HIF-RPT-PROJECT-SECTION TO TRUE
038100     MOVE ZERO TO HIF-RPT-LINE-CNT
038200
038300     CALL "HYDRPT0M" USING HYD-INTERFACE
038400
038500     PERFORM B141-WRITE-ONE-RPT-LINE
038600         VARYING C4-I1 FROM 1 BY 1
038700             UNTIL C4-I1 > HIF-RPT-LINE-CNT
038800     .
038900 B140-99.
039000     EXIT.
039100
039200 B141-WRITE-ONE-RPT-LINE SECTION.
039300 B141-00.
039400     SET  HIF-RPT-IDX TO C4-I1
039500     MOVE HIF-RPT-LINE (HIF-RPT-IDX) TO REPORT-LINE
039600     WRITE REPORT-LINE
039700     .
039800 B141-99.
039900     EXIT.
040000
040100******************************************************************
040200* Sechs Horner-Saetze fuer das aktuelle Projekt im Gleichlauf holen.
040300* Gruppen mit weniger als K-MIN-HORNER-CNT Eintraegen werden als
040400* HRN-GROUP-SHORT gemeldet; ueberzaehlige Saetze werden uebersprungen.
040500******************************************************************
040600 B150-READ-HORNER-GROUP SECTION.
040700 B150-00.
040800     MOVE ZERO TO HYD-HRN-ENTRY-CNT
040900     MOVE ZERO TO C4-HRN-LOOP-CNT
041000     SET  HRN-GROUP-COMPLETE TO TRUE
041100 B150-10.
041200     IF  HYD-HRN-AT-EOF
041300         OR HYD-HRN-LOOKAHEAD-PRJ-ID NOT = W-CUR-PRJ-ID
041400         GO TO B150-90
041500     END-IF
041600
041700     ADD 1 TO C4-HRN-LOOP-CNT
041800     IF  C4-HRN-LOOP-CNT > K-MIN-HORNER-CNT + 4
041900         MOVE W-CUR-PRJ-ID TO D-PRJ-ID
042000         DISPLAY K-MODUL " B150 SICHERUNGSABBRUCH PROJEKT " D-PRJ-ID
042100             " - HORNER-FILE NICHT NACH PRJ-ID SORTIERT"
042200         SET PRG-ABBRUCH TO TRUE
042300         GO TO B150-90
042400     END-IF
042500
042600     PERFORM B151-COLLECT-ONE-HORNER THRU B151-99
042700     GO TO B150-10.
042800 B150-90.
042900     IF  HYD-HRN-ENTRY-CNT < K-MIN-HORNER-CNT
043000         SET HRN-GROUP-SHORT TO TRUE
043100     END-IF
043200     .
043300 B150-99.
043400     EXIT.
043500
043600******************************************************************
043700* Einen vorausgelesenen Horner-Satz in die Tabelle uebernehmen und
043800* den naechsten Satz nachziehen.
043900******************************************************************
044000 B151-COLLECT-ONE-HORNER SECTION.
044100 B151-00.
044200     IF  HYD-HRN-ENTRY-CNT < 6
044300         ADD 1 TO HYD-HRN-ENTRY-CNT
044400         SET HYD-HRN-IDX TO HYD-HRN-ENTRY-CNT
044500         MOVE HYD-HRN-LOOKAHEAD-RP TO HYD-HRN-RP (HYD-HRN-IDX)
044600         MOVE HYD-HRN-LOOKAHEAD-A  TO HYD-HRN-A  (HYD-HRN-IDX)
044700         MOVE HYD-HRN-LOOKAHEAD-B  TO HYD-HRN-B  (HYD-HRN-IDX)
044800         MOVE HYD-HRN-LOOKAHEAD-C  TO HYD-HRN-C  (HYD-HRN-IDX)
044900     END-IF
045000     PERFORM B155-READ-NEXT-HORNER
045100     .
045200 B151-99.
045300     EXIT.
045400
045500******************************************************************
045600* Naechsten HORNER-FILE-Satz in den Vorlese-Puffer lesen.
045700******************************************************************
045800 B155-READ-NEXT-HORNER SECTION.
045900 B155-00.
046000     READ HORNER-FILE
046100         AT END
046200             SET HYD-HRN-AT-EOF TO TRUE
046300         NOT AT END
046400             MOVE HYD-HNR-PRJ-ID        TO HYD-HRN-LOOKAHEAD-PRJ-ID
046500             MOVE HYD-HNR-RETURN-PERIOD TO HYD-HRN-LOOKAHEAD-RP
046600             MOVE HYD-HNR-COEF-A        TO HYD-HRN-LOOKAHEAD-A
046700             MOVE HYD-HNR-COEF-B        TO HYD-HRN-LOOKAHEAD-B
046800             MOVE HYD-HNR-COEF-C        TO HYD-HRN-LOOKAHEAD-C
046900     END-READ
047000     .
047100 B155-99.
047200     EXIT.
047300
047400******************************************************************
047500* Ganglinien-Ordinaten aus HIF-OUTFLOW in das RESULT-FILE schreiben.
047600******************************************************************
047700 B160-WRITE-RESULTS SECTION.
047800 B160-00.
047900     PERFORM B161-WRITE-ONE-RESULT
048000         VARYING C4-I1 FROM 1 BY 1
048100             UNTIL C4-I1 > HIF-OUT-CNT
048200     .
048300 B160-99.
048400     EXIT.
048500
048600 B161-WRITE-ONE-RESULT SECTION.
048700 B161-00.
048800     SET  HIF-OUT-IDX TO C4-I1
048900     MOVE HIF-PRJ-ID              TO HYD-RES-PRJ-ID
049000     COMPUTE C4-PTR = C4-I1 - 1
049100     MOVE C4-PTR                  TO HYD-RES-STEP
049200     COMPUTE HYD-RES-TIME-HRS ROUNDED =
049300             C4-PTR * HIF-PRJ-UNIT-DUR
049400     MOVE HIF-OUTFLOW (HIF-OUT-IDX) TO HYD-RES-DISCHARGE
049500     WRITE HYD-RESULT-RECORD
049600     ADD 1 TO C9-RESULT-WRITTEN
049700     .
049800 B161-99.
049900     EXIT.
050000
050100******************************************************************
050200* Ablauf-Kontrollsummen auf das REPORT-FILE drucken.
050300******************************************************************
050400 B900-PRINT-CONTROL-TOTALS SECTION.
050500 B900-00.
050600     SET  HIF-RPT-CONTROL-SECTION TO TRUE
050700     MOVE ZERO             TO HIF-RPT-LINE-CNT
050800     MOVE C9-PRJ-READ       TO HIF-CTL-PRJ-READ
050900     MOVE C9-PRJ-DONE       TO HIF-CTL-PRJ-DONE
051000     MOVE C9-PRJ-REJECTED   TO HIF-CTL-PRJ-REJECTED
051100     MOVE C9-RESULT-WRITTEN TO HIF-CTL-RESULT-CNT
051200
051300     CALL "HYDRPT0M" USING HYD-INTERFACE
051400
051500     PERFORM B141-WRITE-ONE-RPT-LINE
051600         VARYING C4-I1 FROM 1 BY 1
051700             UNTIL C4-I1 > HIF-RPT-LINE-CNT
051800     .
051900 B900-99.
052000     EXIT.
052100
052200******************************************************************
052300* Initialisierung von Feldern und Schaltern
052400******************************************************************
052500 C000-INIT SECTION.
052600 C000-00.
052700     MOVE ZERO  TO C9-PRJ-READ C9-PRJ-DONE C9-PRJ-REJECTED
052800                   C9-RESULT-WRITTEN
052900     SET  PRG-OK             TO TRUE
053000     SET  HRN-GROUP-COMPLETE TO TRUE
053100*    ---> Jahr-2000-Fensterregel: Jahre 00-49 = 20xx, 50-99 = 19xx --*
053200     ACCEPT W-RUN-DATE-YYMMDD FROM DATE
053300     IF  W-RUN-YY < 50
053400         COMPUTE W-RUN-CCYY = 2000 + W-RUN-YY
053500     ELSE
053600         COMPUTE W-RUN-CCYY = 1900 + W-RUN-YY
053700     END-IF
053800     STRING W-RUN-CCYY  DELIMITED BY SIZE,
053900            "-"         DELIMITED BY SIZE,
054000            W-RUN-MM    DELIMITED BY SIZE,
054100            "-"         DELIMITED BY SIZE,
054200            W-RUN-DD    DELIMITED BY SIZE
054300            INTO W-RUN-DATE
054400     .
054500 C000-99.
054600     EXIT.
