000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.       HYDCMP0M.
001400 AUTHOR.           H G REYES.
001500 INSTALLATION.     WASSERWIRTSCHAFT - BATCHBETRIEB.
001600 DATE-WRITTEN.     1986-04-14.
001700 DATE-COMPILED.
001800 SECURITY.         NUR FUER INTERNEN GEBRAUCH - WASSERWIRTSCHAFT.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2004-03-11
002200* Letzte Version   :: A.00.06
002300* Kurzbeschreibung :: Neunstufige Abfluss-Ganglinien-Berechnung
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.  | Datum      | von | Kommentar                          *
002900*--------|------------|-----|------------------------------------*
003000*A.00.00 | 1986-04-14 | HGR | Neuerstellung                      *
003100*A.00.01 | 1988-09-02 | HGR | Vorgabetabelle bei luecken-         *
003200*        |            |     | hafter Horner-Gruppe (B120)         *
003300*A.00.02 | 1991-02-27 | DPW | Ganglinien-Tabellen auf 300 erhoeht  *
003400*        |            |     | (siehe auch HYDIFC, HYDTBLC)        *
003500*A.00.03 | 1994-11-08 | DPW | SCS-33-Punkte-Tabelle statt eigener  *
003600*        |            |     | Naeherungsformel fuer die EHG        *
003700*A.00.04 | 2003-10-02 | LMT | Abbruch bei Einheitsdauer <= 0       *
003800*        |            |     | ergaenzt (Schutz vor Division/Null)  *
003900*A.00.05 | 2004-03-11 | RFG | W-DS-ACC, W-ER-CUM, W-ER-PE erweitert*
004000*        |            |     | (Ueberlauf bei WKP 100, 24-Std.-Reihe)*
004100*A.00.06 | 2004-03-11 | RFG | W-ER-S/IAMAX/IA/FA erweitert (CN=1..2*
004200*        |            |     | ueberlief); B121-Suche gegen Endlos-*
004300*        |            |     | schleife gesichert (W-B121-SRCH-CNT)*
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Wird je Projekt von HYDDRV0M ueber HYD-INTERFACE aufgerufen und
004900* fuehrt die neun Berechnungsschritte des Bemessungsregens durch:
005000*   B120  Horner-Koeffizienten je Wiederkehrperiode zusammenstellen
005100*   B200  Regenintensitaetstabelle  (6 WKP x 8 Dauerstufen)
005200*   B210  Niederschlagssummentabelle
005300*   B300  Bemessungsregenreihe (groesste WKP, 24 Stunden)
005400*   B310  Gebietsniederschlag je Zeitschritt, Prozentanteile
005500*   B320  Blockregen-Verfahren (alternierende Anordnung)
005600*   B330  Hyetogramm (Niederschlagsganglinie in mm)
005700*   B400  Abflusswirksamer Niederschlag (SCS-CN-Verfahren)
005800*   B500  Konzentrationszeit
005900*   B600  Einheitsganglinie (SCS dimensionslos), Interpolation
006000*   B700  Faltung -> Abfluss-Ganglinie, Scheitelwert markieren
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     C01 IS TOP-OF-FORM
007000     CLASS ALPHNUM IS "0123456789"
007100                      "abcdefghijklmnopqrstuvwxyz"
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                      " .,;-_!$%&/=*+".
007400
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Sicherungszaehler fuer die manuelle Horner-Satzsuche (B121), damit
007900* eine beschaedigte HIF-HORNER-TABLE nicht zur Endlosschleife fuehrt
008000* (siehe A.00.06).
008100*--------------------------------------------------------------------*
008200 77          W-B121-SRCH-CNT     PIC S9(04) COMP VALUE ZERO.
008300
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-I1               PIC S9(04) COMP.
008900     05      C4-I2               PIC S9(04) COMP.
009000     05      C4-J1               PIC S9(04) COMP.
009100     05      C4-K                PIC S9(04) COMP.
009200     05      C4-RI                PIC S9(04) COMP.
009300     05      C4-LEFT             PIC S9(04) COMP.
009400     05      C4-RIGHT            PIC S9(04) COMP.
009500     05      C4-OUT-K            PIC S9(04) COMP.
009600     05      C4-NGRID            PIC S9(04) COMP.
009700     05      C4-NR               PIC S9(04) COMP.
009800     05      C4-NQ               PIC S9(04) COMP.
009900     05      FILLER              PIC X(02).
010000
010100*--------------------------------------------------------------------*
010200* Display-Felder: Praefix D
010300*--------------------------------------------------------------------*
010400 01          DISPLAY-FELDER.
010500     05      D-RP                PIC 9(03).
010600     05      FILLER              PIC X(05).
010700
010800*--------------------------------------------------------------------*
010900* Felder mit konstantem Inhalt: Praefix K
011000*--------------------------------------------------------------------*
011100 01          KONSTANTE-FELDER.
011200     05      K-MODUL             PIC X(08) VALUE "HYDCMP0M".
011300     05      K-VERSION           PIC X(08) VALUE "A.00.06 ".
011400     05      K-RP-CNT            PIC S9(04) COMP VALUE 6.
011500     05      K-DUR-CNT           PIC S9(04) COMP VALUE 8.
011600     05      K-SCS-CNT           PIC S9(04) COMP VALUE 33.
011700     05      K-S50               PIC S9(03)V9(02) VALUE 254.00.
011800     05      FILLER              PIC X(02).
011900
012000*--------------------------------------------------------------------*
012100* Conditional-Felder
012200*--------------------------------------------------------------------*
012300 01          SCHALTER.
012400     05      PRG-STATUS          PIC 9.
012500         88  PRG-OK                         VALUE ZERO.
012600         88  PRG-ABBRUCH                    VALUE 2.
012700     05      W-FOUND-SW          PIC X(01) VALUE "N".
012800         88  W-FOUND                        VALUE "Y".
012900     05      FILLER              PIC X(02).
013000
013100*--------------------------------------------------------------------*
013200* Horner-Arbeitstabelle (nach Wiederkehrperiode geordnet, B120)
013300*--------------------------------------------------------------------*
013400 01          W-HRN-WORK-TABLE.
013500     05      W-HRN-WORK-ENTRY OCCURS 6 TIMES INDEXED BY W-HRN-WI.
013600         10  W-HRN-WORK-RP       PIC 9(03).
013700         10  W-HRN-WORK-A        PIC S9(05)V9(03).
013800         10  W-HRN-WORK-B        PIC S9(03)V9(03).
013900         10  W-HRN-WORK-C        PIC S9(01)V9(03).
014000     05      FILLER              PIC X(04).
014100 01          W-HRN-SCRATCH.
014200     05      W-HRN-A             PIC S9(05)V9(03).
014300     05      W-HRN-B             PIC S9(03)V9(03).
014400     05      W-HRN-C             PIC S9(01)V9(03).
014500     05      FILLER              PIC X(04).
014600
014700*--------------------------------------------------------------------*
014800* Bemessungsregenreihe ueber 24 Stunden (Schritt 3), volle Genauig-
014900* keit (mind. 6 Dezimalstellen), 300 Zeitschritte fest reserviert.
015000*--------------------------------------------------------------------*
015100 01          W-DESIGN-STORM.
015200     05      W-DS-CNT            PIC S9(04) COMP VALUE ZERO.
015300     05      W-DS-TIME OCCURS 300 TIMES INDEXED BY W-DS-TI
015400                          PIC S9(03)V9(02).
015500     05      W-DS-INT  OCCURS 300 TIMES INDEXED BY W-DS-II
015600                          PIC S9(03)V9(06).
015700     05      W-DS-ACC  OCCURS 300 TIMES INDEXED BY W-DS-AI
015800                          PIC S9(05)V9(06).
015900     05      FILLER              PIC X(04).
016000
016100*--------------------------------------------------------------------*
016200* Gebietsniederschlag je Zeitschritt, Summe, Prozentanteile (Schr. 4)
016300*--------------------------------------------------------------------*
016400 01          W-UNIT-PRECIP-AREA.
016500     05      W-UP-VAL  OCCURS 300 TIMES INDEXED BY W-UP-VI
016600                          PIC S9(04)V9(06).
016700     05      W-UP-SUM             PIC S9(06)V9(06).
016800     05      W-UP-PCT  OCCURS 300 TIMES INDEXED BY W-UP-PI
016900                          PIC S9(03)V9(06).
017000     05      FILLER               PIC X(04).
017100
017200*--------------------------------------------------------------------*
017300* Blockregen-Sortierbereich (Schritt 4, B320): aufsteigende Kopie und
017400* alternierendes Ergebnis (groesster, kleinster, 2.groesster, ...).
017500*--------------------------------------------------------------------*
017600 01          W-SORT-AREA.
017700     05      W-SRT-VAL OCCURS 300 TIMES INDEXED BY W-SRT-VI
017800                          PIC S9(03)V9(06).
017900     05      W-ALT-VAL OCCURS 300 TIMES INDEXED BY W-ALT-VI
018000                          PIC S9(03)V9(06).
018100     05      W-SWAP-TEMP          PIC S9(03)V9(06).
018200     05      FILLER               PIC X(04).
018300
018400*--------------------------------------------------------------------*
018500* Abflusswirksamer Niederschlag, SCS-CN-Verfahren (Schritt 6).
018600*--------------------------------------------------------------------*
018700 01          W-EFFRAIN-AREA.
018800     05      W-ER-CUM  OCCURS 300 TIMES INDEXED BY W-ER-CI
018900                          PIC S9(05)V9(04).
019000     05      W-ER-PE   OCCURS 300 TIMES INDEXED BY W-ER-PI
019100                          PIC S9(05)V9(04).
019200     05      W-ER-S               PIC S9(05)V9(04).
019300     05      W-ER-IAMAX           PIC S9(05)V9(04).
019400     05      W-ER-IA              PIC S9(05)V9(04).
019500     05      W-ER-FA              PIC S9(05)V9(04).
019600     05      FILLER               PIC X(04).
019700
019800*--------------------------------------------------------------------*
019900* Konzentrationszeit, Zwischenwerte (Schritt 7).
020000*--------------------------------------------------------------------*
020100 01          W-TC-AREA.
020200     05      W-TC-SLOPE           PIC S9(03)V9(06).
020300     05      W-TC-T1              PIC S9(03)V9(04).
020400     05      W-TC-T2              PIC S9(03)V9(04).
020500     05      W-TC-VEL             PIC S9(03)V9(06).
020600     05      FILLER               PIC X(04).
020700
020800*--------------------------------------------------------------------*
020900* Einheitsganglinie skaliert und Interpolationshilfsfelder (Schr. 8).
021000*--------------------------------------------------------------------*
021100 01          W-UH-AREA.
021200     05      W-SCALE-T OCCURS 33 TIMES INDEXED BY W-ST-I
021300                          PIC S9(03)V9(04).
021400     05      W-SCALE-Q OCCURS 33 TIMES INDEXED BY W-SQ-I
021500                          PIC S9(05)V9(04).
021600     05      W-MAXT               PIC S9(03)V9(04).
021700     05      W-GRID-TIME          PIC S9(03)V9(04).
021800     05      W-GRID-CHECK         PIC S9(03)V9(04).
021900     05      FILLER               PIC X(04).
022000
022100 COPY HYDTBLC.
022200 LINKAGE SECTION.
022300 COPY HYDIFC.
022400
022500 PROCEDURE DIVISION USING HYD-INTERFACE.
022600
022700******************************************************************
022800* Steuerungs-Section
022900******************************************************************
023000 A100-STEUERUNG SECTION.
023100 A100-00.
023200     MOVE ZERO TO HIF-RC
023300     SET  PRG-OK TO TRUE
023400
023500     IF  HIF-PRJ-UNIT-DUR NOT > ZERO
023600         SET PRG-ABBRUCH TO TRUE
023700     ELSE
023800         PERFORM B120-BUILD-HORNER-WORK
023900         PERFORM B200-INTENSITY-TABLE
024000         PERFORM B210-ACCUM-TABLE
024100         PERFORM B300-DESIGN-STORM
024200         PERFORM B310-UNIT-PRECIP
024300         PERFORM B330-HYETOGRAPH
024400         PERFORM B400-EFFECTIVE-RAIN
024500         PERFORM B500-TIME-CONCENTRATION
024600         PERFORM B600-UNIT-HYDROGRAPH
024700         PERFORM B700-CONVOLVE
024800     END-IF
024900
025000     IF  PRG-ABBRUCH
025100         SET HIF-RC-ABEND TO TRUE
025200         DISPLAY K-MODUL " PROJEKT " HIF-PRJ-ID
025300             " ABBRUCH - UNGUELTIGE EINHEITSDAUER"
025400     END-IF
025500
025600     EXIT PROGRAM
025700     .
025800 A100-99.
025900     EXIT.
026000
026100******************************************************************
026200* Horner-Koeffizienten je fester Wiederkehrperiode zusammenstellen.
026300* Zuerst wird der vom HORNER-FILE mitgegebene Satz mit passender
026400* Wiederkehrperiode gesucht; fehlt er, wird die Vorgabetabelle nach
026500* der Regel "genau, sonst naechst-kleiner, sonst kleinster Eintrag"
026600* herangezogen (siehe HYDTBLC).  Ergebnis geordnet nach Achse
026700* zurueck in HIF-HORNER-TABLE.
026800******************************************************************
026900 B120-BUILD-HORNER-WORK SECTION.
027000 B120-00.
027100     PERFORM B121-BUILD-ONE-HORNER-ROW
027200         VARYING C4-RI FROM 1 BY 1 UNTIL C4-RI > K-RP-CNT
027300
027400     MOVE W-HRN-WORK-TABLE TO HIF-HORNER-TABLE
027500     .
027600 B120-99.
027700     EXIT.
027800
027900 B121-BUILD-ONE-HORNER-ROW SECTION.
028000 B121-00.
028100     MOVE "N" TO W-FOUND-SW
028200     MOVE ZERO TO W-B121-SRCH-CNT
028300     MOVE 1    TO C4-I1
028400 B121-10.
028500     IF  C4-I1 > K-RP-CNT
028600         GO TO B121-30
028700     END-IF
028800
028900     ADD 1 TO W-B121-SRCH-CNT
029000     IF  W-B121-SRCH-CNT > K-RP-CNT + 2
029100         DISPLAY K-MODUL " B121 SICHERUNGSABBRUCH - HORNER-SUCHE"
029200         GO TO B121-30
029300     END-IF
029400
029500     PERFORM B122-CHECK-FILE-HORNER-ROW THRU B122-99
029600     IF  W-FOUND
029700         GO TO B121-30
029800     END-IF
029900     ADD 1 TO C4-I1
030000     GO TO B121-10.
030100 B121-30.
030200     IF  NOT W-FOUND
030300         PERFORM B124-CHECK-DEFAULT-HORNER-ROW
030400             VARYING C4-I2 FROM K-RP-CNT BY -1
030500                 UNTIL C4-I2 < 1 OR W-FOUND
030600         MOVE HYD-RP-VAL (C4-RI) TO D-RP
030700         DISPLAY K-MODUL " WKP " D-RP
030800             " AUS VORGABETABELLE UEBERNOMMEN"
030900     END-IF
031000
031100     MOVE HYD-RP-VAL (C4-RI) TO W-HRN-WORK-RP (C4-RI)
031200     MOVE W-HRN-A            TO W-HRN-WORK-A  (C4-RI)
031300     MOVE W-HRN-B            TO W-HRN-WORK-B  (C4-RI)
031400     MOVE W-HRN-C            TO W-HRN-WORK-C  (C4-RI)
031500     .
031600 B121-99.
031700     EXIT.
031800
031900 B122-CHECK-FILE-HORNER-ROW SECTION.
032000 B122-00.
032100     IF  HIF-HRN-RP (C4-I1) = HYD-RP-VAL (C4-RI)
032200         SET W-FOUND TO TRUE
032300         MOVE HIF-HRN-A (C4-I1) TO W-HRN-A
032400         MOVE HIF-HRN-B (C4-I1) TO W-HRN-B
032500         MOVE HIF-HRN-C (C4-I1) TO W-HRN-C
032600     END-IF
032700     .
032800 B122-99.
032900     EXIT.
033000
033100 B124-CHECK-DEFAULT-HORNER-ROW SECTION.
033200 B124-00.
033300     IF  HYD-DFH-RP (C4-I2) <= HYD-RP-VAL (C4-RI)
033400         SET W-FOUND TO TRUE
033500         MOVE HYD-DFH-A (C4-I2) TO W-HRN-A
033600         MOVE HYD-DFH-B (C4-I2) TO W-HRN-B
033700         MOVE HYD-DFH-C (C4-I2) TO W-HRN-C
033800     END-IF
033900     .
034000 B124-99.
034100     EXIT.
034200
034300******************************************************************
034400* Schritt 1: Regenintensitaetstabelle i = a / (t+b)**c, 4 Dezimalen.
034500******************************************************************
034600 B200-INTENSITY-TABLE SECTION.
034700 B200-00.
034800     PERFORM B201-INTENSITY-CELL
034900         VARYING C4-RI FROM 1 BY 1 UNTIL C4-RI > K-RP-CNT
035000             AFTER C4-K FROM 1 BY 1 UNTIL C4-K > K-DUR-CNT
035100     .
035200 B200-99.
035300     EXIT.
035400
035500 B201-INTENSITY-CELL SECTION.
035600 B201-00.
035700     COMPUTE HIF-INT-VAL (C4-RI, C4-K) ROUNDED =
035800             HIF-HRN-A (C4-RI) /
035900             ((HYD-DUR-VAL (C4-K) + HIF-HRN-B (C4-RI))
036000                 ** HIF-HRN-C (C4-RI))
036100     .
036200 B201-99.
036300     EXIT.
036400
036500******************************************************************
036600* Schritt 2: Niederschlagssummentabelle = Intensitaet * Dauer, 2 Dez.
036700******************************************************************
036800 B210-ACCUM-TABLE SECTION.
036900 B210-00.
037000     PERFORM B211-ACCUM-CELL
037100         VARYING C4-RI FROM 1 BY 1 UNTIL C4-RI > K-RP-CNT
037200             AFTER C4-K FROM 1 BY 1 UNTIL C4-K > K-DUR-CNT
037300     .
037400 B210-99.
037500     EXIT.
037600
037700 B211-ACCUM-CELL SECTION.
037800 B211-00.
037900     COMPUTE HIF-ACC-VAL (C4-RI, C4-K) ROUNDED =
038000             HIF-INT-VAL (C4-RI, C4-K) * HYD-DUR-VAL (C4-K)
038100     .
038200 B211-99.
038300     EXIT.
038400
038500******************************************************************
038600* Schritt 3: Bemessungsregenreihe ueber 24 Stunden, groesste WKP
038700* (Tabellenzeile K-RP-CNT = Wiederkehrperiode 100).
038800******************************************************************
038900 B300-DESIGN-STORM SECTION.
039000 B300-00.
039100     DIVIDE 24 BY HIF-PRJ-UNIT-DUR GIVING C4-NGRID
039200     COMPUTE W-DS-CNT = C4-NGRID + 1
039300
039400     PERFORM B301-DESIGN-STORM-STEP
039500         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > W-DS-CNT
039600     .
039700 B300-99.
039800     EXIT.
039900
040000 B301-DESIGN-STORM-STEP SECTION.
040100 B301-00.
040200     IF  C4-K = 1
040300         MOVE ZERO TO W-DS-TIME (1) W-DS-INT (1) W-DS-ACC (1)
040400     ELSE
040500         COMPUTE W-DS-TIME (C4-K) =
040600                 (C4-K - 1) * HIF-PRJ-UNIT-DUR
040700         COMPUTE W-DS-INT (C4-K) =
040800                 HIF-HRN-A (K-RP-CNT) /
040900                 ((W-DS-TIME (C4-K) * 60 + HIF-HRN-B (K-RP-CNT))
041000                     ** HIF-HRN-C (K-RP-CNT))
041100         COMPUTE W-DS-ACC (C4-K) =
041200                 W-DS-ACC (C4-K - 1) +
041300                 W-DS-INT (C4-K) * HIF-PRJ-UNIT-DUR
041400     END-IF
041500     .
041600 B301-99.
041700     EXIT.
041800
041900******************************************************************
042000* Schritt 4: Gebietsniederschlag je Zeitschritt, Prozentanteile und
042100* Blockregen-Verfahren (alternierende Anordnung, B320).
042200******************************************************************
042300 B310-UNIT-PRECIP SECTION.
042400 B310-00.
042500     MOVE ZERO TO W-UP-SUM
042600
042700     PERFORM B311-UNIT-PRECIP-CELL
042800         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > W-DS-CNT
042900
043000     PERFORM B313-PERCENT-CELL
043100         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > W-DS-CNT
043200
043300     PERFORM B320-ALT-BLOCK-SORT
043400     .
043500 B310-99.
043600     EXIT.
043700
043800 B311-UNIT-PRECIP-CELL SECTION.
043900 B311-00.
044000     IF  C4-K = 1
044100         MOVE ZERO TO W-UP-VAL (1)
044200     ELSE
044300         COMPUTE W-UP-VAL (C4-K) =
044400                 W-DS-ACC (C4-K) - W-DS-ACC (C4-K - 1)
044500     END-IF
044600     ADD  W-UP-VAL (C4-K) TO W-UP-SUM
044700     .
044800 B311-99.
044900     EXIT.
045000
045100 B313-PERCENT-CELL SECTION.
045200 B313-00.
045300     IF  W-UP-SUM > ZERO
045400         COMPUTE W-UP-PCT (C4-K) ROUNDED =
045500                 W-UP-VAL (C4-K) * 100 / W-UP-SUM
045600     ELSE
045700         MOVE ZERO TO W-UP-PCT (C4-K)
045800     END-IF
045900     .
046000 B313-99.
046100     EXIT.
046200
046300******************************************************************
046400* Blockregen-Verfahren: aufsteigend sortieren, dann alternierend von
046500* aussen nach innen entnehmen (groesster, kleinster, 2.groesster,...)
046600******************************************************************
046700 B320-ALT-BLOCK-SORT SECTION.
046800 B320-00.
046900     PERFORM B321-COPY-TO-SORT-AREA
047000         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > W-DS-CNT
047100
047200     COMPUTE C4-NR = W-DS-CNT - 1
047300     PERFORM B322-BUBBLE-COMPARE
047400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-NR
047500             AFTER C4-I2 FROM 1 BY 1
047600                 UNTIL C4-I2 > (W-DS-CNT - C4-I1)
047700
047800     MOVE 1        TO C4-LEFT
047900     MOVE W-DS-CNT TO C4-RIGHT
048000     MOVE ZERO     TO C4-OUT-K
048100     PERFORM B323-ALT-EXTRACT-STEP
048200         UNTIL C4-LEFT > C4-RIGHT
048300     .
048400 B320-99.
048500     EXIT.
048600
048700 B321-COPY-TO-SORT-AREA SECTION.
048800 B321-00.
048900     MOVE W-UP-PCT (C4-K) TO W-SRT-VAL (C4-K)
049000     .
049100 B321-99.
049200     EXIT.
049300
049400 B322-BUBBLE-COMPARE SECTION.
049500 B322-00.
049600     IF  W-SRT-VAL (C4-I2) > W-SRT-VAL (C4-I2 + 1)
049700         MOVE W-SRT-VAL (C4-I2)     TO W-SWAP-TEMP
049800         MOVE W-SRT-VAL (C4-I2 + 1) TO W-SRT-VAL (C4-I2)
049900         MOVE W-SWAP-TEMP           TO W-SRT-VAL (C4-I2 + 1)
050000     END-IF
050100     .
050200 B322-99.
050300     EXIT.
050400
050500 B323-ALT-EXTRACT-STEP SECTION.
050600 B323-00.
050700     IF  C4-LEFT = C4-RIGHT
050800         ADD 1 TO C4-OUT-K
050900         MOVE W-SRT-VAL (C4-LEFT)  TO W-ALT-VAL (C4-OUT-K)
051000     ELSE
051100         ADD 1 TO C4-OUT-K
051200         MOVE W-SRT-VAL (C4-RIGHT) TO W-ALT-VAL (C4-OUT-K)
051300         ADD 1 TO C4-OUT-K
051400         MOVE W-SRT-VAL (C4-LEFT)  TO W-ALT-VAL (C4-OUT-K)
051500     END-IF
051600     ADD      1 TO C4-LEFT
051700     SUBTRACT 1 FROM C4-RIGHT
051800     .
051900 B323-99.
052000     EXIT.
052100
052200******************************************************************
052300* Schritt 5: Hyetogramm = alternierender Prozentanteil * 24-Std.-
052400* Niederschlagssumme der groessten WKP (Zeile 6, Spalte 8) / 100.
052500******************************************************************
052600 B330-HYETOGRAPH SECTION.
052700 B330-00.
052800     MOVE W-DS-CNT TO HIF-STORM-CNT
052900
053000     PERFORM B331-HYETOGRAPH-CELL
053100         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > W-DS-CNT
053200     .
053300 B330-99.
053400     EXIT.
053500
053600 B331-HYETOGRAPH-CELL SECTION.
053700 B331-00.
053800     COMPUTE HIF-HYETOGRAPH (C4-K) ROUNDED =
053900             W-ALT-VAL (C4-K) *
054000             HIF-ACC-VAL (K-RP-CNT, K-DUR-CNT) / 100
054100     .
054200 B331-99.
054300     EXIT.
054400
054500******************************************************************
054600* Schritt 6: Abflusswirksamer Niederschlag, SCS-CN-Verfahren.  Die
054700* kumulierte Niederschlagsreihe P laesst das Hyetogramm-Element 1
054800* (Zeitpunkt Null) bewusst aus (siehe P(1)=0, P(k)=P(k-1)+H(k)).
054900******************************************************************
055000 B400-EFFECTIVE-RAIN SECTION.
055100 B400-00.
055200     COMPUTE W-ER-S = 25400 / HIF-PRJ-CURVE-NUMBER - 254
055300     COMPUTE W-ER-IAMAX = 0.2 * W-ER-S
055400     MOVE ZERO TO W-ER-CUM (1)
055500
055600     PERFORM B401-CUMULATIVE-CELL
055700         VARYING C4-K FROM 2 BY 1 UNTIL C4-K > HIF-STORM-CNT
055800
055900     PERFORM B402-EFFECTIVE-CELL
056000         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > HIF-STORM-CNT
056100
056200     PERFORM B403-INCREMENTAL-CELL
056300         VARYING C4-K FROM 1 BY 1 UNTIL C4-K > HIF-STORM-CNT
056400     .
056500 B400-99.
056600     EXIT.
056700
056800 B401-CUMULATIVE-CELL SECTION.
056900 B401-00.
057000     COMPUTE W-ER-CUM (C4-K) =
057100             W-ER-CUM (C4-K - 1) + HIF-HYETOGRAPH (C4-K)
057200     .
057300 B401-99.
057400     EXIT.
057500
057600 B402-EFFECTIVE-CELL SECTION.
057700 B402-00.
057800     IF  W-ER-CUM (C4-K) <= W-ER-IAMAX
057900         MOVE W-ER-CUM (C4-K) TO W-ER-IA
058000         MOVE ZERO             TO W-ER-FA
058100     ELSE
058200         MOVE W-ER-IAMAX TO W-ER-IA
058300         COMPUTE W-ER-FA =
058400                 W-ER-S * (W-ER-CUM (C4-K) - W-ER-IAMAX) /
058500                 (W-ER-CUM (C4-K) - W-ER-IAMAX + W-ER-S)
058600     END-IF
058700
058800     COMPUTE W-ER-PE (C4-K) =
058900             W-ER-CUM (C4-K) - W-ER-IA - W-ER-FA
059000     IF  W-ER-PE (C4-K) < ZERO
059100         MOVE ZERO TO W-ER-PE (C4-K)
059200     END-IF
059300     .
059400 B402-99.
059500     EXIT.
059600
059700 B403-INCREMENTAL-CELL SECTION.
059800 B403-00.
059900     IF  C4-K = 1
060000         COMPUTE HIF-EFF-RAIN (1) ROUNDED = W-ER-PE (1) / 10
060100     ELSE
060200         COMPUTE HIF-EFF-RAIN (C4-K) ROUNDED =
060300                 (W-ER-PE (C4-K) - W-ER-PE (C4-K - 1)) / 10
060400     END-IF
060500     .
060600 B403-99.
060700     EXIT.
060800
060900******************************************************************
061000* Schritt 7: Konzentrationszeit.  Methode 'D' = direkte Eingabe,
061100* 'C' = aus Fliessweg/Gefaelle/Rauheit berechnet (S bei CN=50 fest).
061200******************************************************************
061300 B500-TIME-CONCENTRATION SECTION.
061400 B500-00.
061500     IF  HIF-PRJ-TC-METHOD = "D"
061600         MOVE HIF-PRJ-TC-DIRECT TO HIF-TC
061700     ELSE
061800         PERFORM B510-COMPUTE-TC
061900     END-IF
062000     .
062100 B500-99.
062200     EXIT.
062300
062400 B510-COMPUTE-TC SECTION.
062500 B510-00.
062600     IF  HIF-PRJ-LENGTH > ZERO
062700         COMPUTE W-TC-SLOPE =
062800                 HIF-PRJ-ELEV-DIFF / HIF-PRJ-LENGTH
062900     ELSE
063000         MOVE ZERO TO W-TC-SLOPE
063100     END-IF
063200
063300     IF  HIF-PRJ-ELEV-DIFF > ZERO
063400         COMPUTE W-TC-T1 =
063500                 (HIF-PRJ-LENGTH ** 0.8) *
063600                 ((K-S50 + 25.4) ** 0.7) /
063700                 (4238 * (HIF-PRJ-ELEV-DIFF ** 0.5))
063800     ELSE
063900         MOVE ZERO TO W-TC-T1
064000     END-IF
064100
064200     IF  HIF-PRJ-HYD-RADIUS > ZERO AND W-TC-SLOPE > ZERO
064300         COMPUTE W-TC-VEL =
064400                 (1 / HIF-PRJ-MANNING-N) *
064500                 (HIF-PRJ-HYD-RADIUS ** (2 / 3)) *
064600                 (W-TC-SLOPE ** 0.5)
064700         COMPUTE W-TC-T2 =
064800                 HIF-PRJ-LENGTH / (3600 * W-TC-VEL)
064900     ELSE
065000         MOVE ZERO TO W-TC-T2
065100     END-IF
065200
065300     COMPUTE HIF-TC ROUNDED = W-TC-T1 + W-TC-T2
065400     .
065500 B510-99.
065600     EXIT.
065700
065800******************************************************************
065900* Schritt 8: Einheitsganglinie.  Die 33-Punkte-SCS-Tabelle wird auf
066000* Tp/Qp skaliert und linear auf das Zeitraster (Vielfache von tr)
066100* interpoliert; Werte jenseits des groessten Skalenzeitpunkts werden
066200* auf den letzten Q-Wert (Null) begrenzt.
066300******************************************************************
066400 B600-UNIT-HYDROGRAPH SECTION.
066500 B600-00.
066600     COMPUTE HIF-TP ROUNDED =
066700             HIF-PRJ-UNIT-DUR / 2 + 0.6 * HIF-TC
066800     COMPUTE HIF-TB ROUNDED = 2.67 * HIF-TP
066900     COMPUTE HIF-QP ROUNDED =
067000             0.208 * HIF-PRJ-AREA * HIF-PRJ-UNIT-RAIN / HIF-TP
067100
067200     PERFORM B601-SCALE-UH-POINT
067300         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > K-SCS-CNT
067400
067500     MOVE W-SCALE-T (K-SCS-CNT) TO W-MAXT
067600     DIVIDE W-MAXT BY HIF-PRJ-UNIT-DUR GIVING C4-NGRID
067700     COMPUTE W-GRID-CHECK = C4-NGRID * HIF-PRJ-UNIT-DUR
067800     IF  W-GRID-CHECK < W-MAXT
067900         ADD 1 TO C4-NGRID
068000     END-IF
068100     COMPUTE C4-NQ = C4-NGRID + 1
068200     MOVE C4-NQ TO HIF-UQ-CNT
068300
068400     PERFORM B602-INTERPOLATE-POINT
068500         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-NQ
068600     .
068700 B600-99.
068800     EXIT.
068900
069000 B601-SCALE-UH-POINT SECTION.
069100 B601-00.
069200     COMPUTE W-SCALE-T (C4-I1) ROUNDED =
069300             HYD-SCS-TRATIO (C4-I1) * HIF-TP
069400     COMPUTE W-SCALE-Q (C4-I1) ROUNDED =
069500             HYD-SCS-QRATIO (C4-I1) * HIF-QP
069600     .
069700 B601-99.
069800     EXIT.
069900
070000 B602-INTERPOLATE-POINT SECTION.
070100 B602-00.
070200     COMPUTE W-GRID-TIME = (C4-I1 - 1) * HIF-PRJ-UNIT-DUR
070300
070400     IF  W-GRID-TIME >= W-MAXT
070500         MOVE W-SCALE-Q (K-SCS-CNT) TO HIF-UNIT-HYD (C4-I1)
070600     ELSE
070700         PERFORM B603-FIND-SEGMENT
070800         PERFORM B604-LINEAR-INTERP
070900     END-IF
071000     .
071100 B602-99.
071200     EXIT.
071300
071400 B603-FIND-SEGMENT SECTION.
071500 B603-00.
071600     MOVE "N" TO W-FOUND-SW
071700
071800     PERFORM B605-CHECK-SEGMENT
071900         VARYING C4-J1 FROM 1 BY 1
072000             UNTIL C4-J1 > (K-SCS-CNT - 1) OR W-FOUND
072100     .
072200 B603-99.
072300     EXIT.
072400
072500 B605-CHECK-SEGMENT SECTION.
072600 B605-00.
072700     IF  W-GRID-TIME >= W-SCALE-T (C4-J1)
072800         AND W-GRID-TIME <  W-SCALE-T (C4-J1 + 1)
072900         SET W-FOUND TO TRUE
073000     END-IF
073100     .
073200 B605-99.
073300     EXIT.
073400
073500 B604-LINEAR-INTERP SECTION.
073600 B604-00.
073700     COMPUTE HIF-UNIT-HYD (C4-I1) ROUNDED =
073800             W-SCALE-Q (C4-J1) +
073900             (W-SCALE-Q (C4-J1 + 1) - W-SCALE-Q (C4-J1)) *
074000             (W-GRID-TIME - W-SCALE-T (C4-J1)) /
074100             (W-SCALE-T (C4-J1 + 1) - W-SCALE-T (C4-J1))
074200     .
074300 B604-99.
074400     EXIT.
074500
074600******************************************************************
074700* Schritt 9: Faltung - Abfluss-Ganglinie aus abflusswirksamem
074800* Niederschlag und interpolierter Einheitsganglinie; Scheitelwert
074900* und zugehoeriger Zeitschritt werden fuer den Report markiert.
075000******************************************************************
075100 B700-CONVOLVE SECTION.
075200 B700-00.
075300     MOVE HIF-STORM-CNT TO C4-NR
075400     MOVE HIF-UQ-CNT    TO C4-NQ
075500     COMPUTE HIF-OUT-CNT = C4-NR + C4-NQ - 1
075600
075700     PERFORM B701-ZERO-OUTFLOW
075800         VARYING C4-OUT-K FROM 1 BY 1 UNTIL C4-OUT-K > HIF-OUT-CNT
075900
076000     PERFORM B702-CONVOLVE-CELL
076100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-NR
076200             AFTER C4-J1 FROM 1 BY 1 UNTIL C4-J1 > C4-NQ
076300
076400     MOVE ZERO TO HIF-PEAK-DISCHARGE
076500     MOVE ZERO TO HIF-PEAK-STEP
076600     PERFORM B703-CHECK-PEAK
076700         VARYING C4-OUT-K FROM 1 BY 1 UNTIL C4-OUT-K > HIF-OUT-CNT
076800     .
076900 B700-99.
077000     EXIT.
077100
077200 B701-ZERO-OUTFLOW SECTION.
077300 B701-00.
077400     MOVE ZERO TO HIF-OUTFLOW (C4-OUT-K)
077500     .
077600 B701-99.
077700     EXIT.
077800
077900 B702-CONVOLVE-CELL SECTION.
078000 B702-00.
078100     COMPUTE C4-OUT-K = C4-I1 + C4-J1 - 1
078200     ADD  HIF-EFF-RAIN (C4-I1) * HIF-UNIT-HYD (C4-J1)
078300         TO HIF-OUTFLOW (C4-OUT-K)
078400     .
078500 B702-99.
078600     EXIT.
078700
078800 B703-CHECK-PEAK SECTION.
078900 B703-00.
079000     IF  HIF-OUTFLOW (C4-OUT-K) > HIF-PEAK-DISCHARGE
079100         MOVE HIF-OUTFLOW (C4-OUT-K) TO HIF-PEAK-DISCHARGE
079200         COMPUTE HIF-PEAK-STEP = C4-OUT-K - 1
079300     END-IF
079400     .
079500 B703-99.
079600     EXIT.
