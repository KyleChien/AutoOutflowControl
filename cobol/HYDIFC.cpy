000100*--------------------------------------------------------------------*
000200* HYDIFC   --  Schnittstellensatz HYDDRV0M / HYDCMP0M / HYDRPT0M    *
000300*--------------------------------------------------------------------*
000400* Letzte Aenderung :: 2004-03-11
000500* Letzte Version   :: A.00.05
000600*----------------------------------------------------------------*
000700* Vers.  | Datum      | von | Kommentar                          *
000800*--------|------------|-----|------------------------------------*
000900*A.00.00 | 1986-04-14 | HGR | Neuerstellung fuer AutoOutflow      *
001000*A.00.01 | 1991-02-27 | DPW | Ganglinien-Tabellen auf 300 erhoeht  *
001100*A.00.02 | 2001-05-30 | LMT | HIF-PEAK-STEP ergaenzt (Reportmarke) *
001200*A.00.03 | 2003-10-02 | LMT | HIF-RC Rueckgabecode-88-Werte klar   *
001300*A.00.04 | 2004-03-11 | RFG | HIF-RUN-DATE ergaenzt                *
001400*A.00.05 | 2004-03-11 | RFG | INT/ACC-Felder erw., Ueberl. WKP100  *
001500*----------------------------------------------------------------*
001600* Dieser Satz wird per CALL ... USING zwischen dem Batchtreiber    *
001700* HYDDRV0M und den beiden Untermodulen ausgetauscht.  Er traegt     *
001800* die Projekteingabe hinein und alle neun Berechnungsschritte      *
001900* (Kap. B200 - B700 in HYDCMP0E) sowie die Reportzeilen-Rohdaten   *
002000* hinaus.  Aenderung an einer Tabellengroesse hier zieht immer die *
002100* gleiche Aenderung in HYDCMP0E und HYDRPT0E nach sich.            *
002200*--------------------------------------------------------------------*
002300 01  HYD-INTERFACE.
002400     05  HIF-RC               PIC S9(04) COMP VALUE ZERO.
002500         88  HIF-RC-OK                       VALUE ZERO.
002600         88  HIF-RC-REJECTED                 VALUE 100.
002700         88  HIF-RC-ABEND                    VALUE 9999.
002800
002900*    ---> Projekt-Eingabedaten (Kopie aus HYD-PROJECT-RECORD) -------*
003000     05  HIF-PRJ-ID           PIC 9(04).
003100     05  HIF-PRJ-NAME          PIC X(20).
003200     05  HIF-RUN-DATE          PIC X(10).
003300     05  HIF-PRJ-TC-METHOD     PIC X(01).
003400     05  HIF-PRJ-LENGTH        PIC S9(06)V9(02).
003500     05  HIF-PRJ-ELEV-DIFF     PIC S9(05)V9(02).
003600     05  HIF-PRJ-MANNING-N     PIC S9(01)V9(04).
003700     05  HIF-PRJ-HYD-RADIUS    PIC S9(03)V9(04).
003800     05  HIF-PRJ-TC-DIRECT     PIC S9(03)V9(04).
003900     05  HIF-PRJ-AREA          PIC S9(05)V9(03).
004000     05  HIF-PRJ-CURVE-NUMBER  PIC 9(03).
004100     05  HIF-PRJ-UNIT-DUR      PIC S9(02)V9(02).
004200     05  HIF-PRJ-UNIT-RAIN     PIC S9(03)V9(02).
004300     05  HIF-HORNER-TABLE.
004400         10  HIF-HRN-ENTRY OCCURS 6 TIMES INDEXED BY HIF-HRN-IDX.
004500             15  HIF-HRN-RP    PIC 9(03).
004600             15  HIF-HRN-A     PIC S9(05)V9(03).
004700             15  HIF-HRN-B     PIC S9(03)V9(03).
004800             15  HIF-HRN-C     PIC S9(01)V9(03).
004900
005000*    ---> Ergebnis Schritt 1/2: Intensitaets-/Summentabelle 6x8 ----*
005100     05  HIF-INTENSITY-TABLE.
005200         10  HIF-INT-ROW OCCURS 6 TIMES INDEXED BY HIF-INT-RI.
005300             15  HIF-INT-VAL OCCURS 8 TIMES INDEXED BY HIF-INT-CI
005400                             PIC S9(03)V9(04).
005500     05  HIF-ACCUM-TABLE.
005600         10  HIF-ACC-ROW OCCURS 6 TIMES INDEXED BY HIF-ACC-RI.
005700             15  HIF-ACC-VAL OCCURS 8 TIMES INDEXED BY HIF-ACC-CI
005800                             PIC S9(05)V9(02).
005900
006000*    ---> Ergebnis Schritt 3-6: Bemessungsregen / Ne-Regen --------*
006100     05  HIF-STORM-CNT        PIC S9(04) COMP VALUE ZERO.
006200     05  HIF-HYETOGRAPH OCCURS 300 TIMES INDEXED BY HIF-HYT-IDX
006300                         PIC S9(05)V9(04).
006400     05  HIF-EFF-RAIN OCCURS 300 TIMES INDEXED BY HIF-RE-IDX
006500                         PIC S9(05)V9(04).
006600
006700*    ---> Ergebnis Schritt 7: Konzentrationszeit --------------------*
006800     05  HIF-TC               PIC S9(03)V9(04).
006900
007000*    ---> Ergebnis Schritt 8: Einheitsganglinie ---------------------*
007100     05  HIF-TP               PIC S9(03)V9(04).
007200     05  HIF-TB               PIC S9(03)V9(04).
007300     05  HIF-QP               PIC S9(05)V9(04).
007400     05  HIF-UQ-CNT           PIC S9(04) COMP VALUE ZERO.
007500     05  HIF-UNIT-HYD OCCURS 300 TIMES INDEXED BY HIF-UQ-IDX
007600                         PIC S9(05)V9(04).
007700
007800*    ---> Ergebnis Schritt 9: Abfluss-Ganglinie ---------------------*
007900     05  HIF-OUT-CNT          PIC S9(04) COMP VALUE ZERO.
008000     05  HIF-OUTFLOW OCCURS 600 TIMES INDEXED BY HIF-OUT-IDX
008100                         PIC S9(07)V9(04).
008200     05  HIF-PEAK-STEP        PIC S9(04) COMP VALUE ZERO.
008300     05  HIF-PEAK-DISCHARGE   PIC S9(07)V9(04).
008400
008500*    ---> Reportzeilen-Puffer, gefuellt durch HYDRPT0M ---------------*
008600     05  HIF-RPT-MODE         PIC X(01).
008700         88  HIF-RPT-PROJECT-SECTION       VALUE "P".
008800         88  HIF-RPT-CONTROL-SECTION       VALUE "C".
008900     05  HIF-RPT-LINE-CNT     PIC S9(04) COMP VALUE ZERO.
009000     05  HIF-RPT-LINE OCCURS 640 TIMES INDEXED BY HIF-RPT-IDX
009100                         PIC X(132).
009200
009300*    ---> Ablauf-Kontrollsummen fuer den Endsummenreport -------------*
009400     05  HIF-CTL-PRJ-READ     PIC 9(09) VALUE ZERO.
009500     05  HIF-CTL-PRJ-DONE     PIC 9(09) VALUE ZERO.
009600     05  HIF-CTL-PRJ-REJECTED PIC 9(09) VALUE ZERO.
009700     05  HIF-CTL-RESULT-CNT   PIC 9(09) VALUE ZERO.
009800     05  FILLER               PIC X(10).
